000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BANKRPT.
000300 AUTHOR.        K L MASON.
000400 INSTALLATION.  COMMERCIAL NATIONAL TRUST - DEPOSIT SYSTEMS.
000500 DATE-WRITTEN.  04-02-94.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL.
000800
000900*****************************************************************
001000*  PROGRAM USED TO PRODUCE THE ACCOUNT REPORTING SUITE: BANKRPT  *
001100*  READS THE ACCOUNT MASTER AND PRODUCES, DEPENDING ON THE UPSI  *
001200*  SWITCH SETTING AT JCL TIME --                                 *
001300*     UPSI-0 OFF   ACCOUNT LISTING, MASTER (READ) ORDER          *
001400*     UPSI-0 ON    ACCOUNT LISTING, SORTED ASCENDING BY BALANCE  *
001500*     UPSI-1 ON    MINIMUM-BALANCE REPORT                        *
001600*     UPSI-2 ON    ACCOUNT COUNT AND TOTAL-BALANCE REPORT        *
001700*  ALL FOUR SHARE ONE PASS OF THE MASTER AND ONE BORDERED-TABLE  *
001800*  REPORT-LINE LAYOUT.                                           *
001900*****************************************************************
002000
002100*****************************************************************
002200*  CHANGE LOG.                                                  *
002300*  04-02-94  KLM  0402-007  ORIGINAL PROGRAM - LISTING ONLY      *
002400*  07-22-96  RJT  0722-022  ADDED UPSI-1 MINIMUM-BALANCE REPORT  *
002500*  11-03-97  RJT  1103-029  ADDED UPSI-0 SORT-BY-BALANCE OPTION  *
002600*  02-05-99  KLM  0205-034  Y2K -- NO DATE FIELDS PRINTED ON     *
002700*                           THESE REPORTS, REVIEWED AND SIGNED   *
002800*                           OFF                                  *
002900*  09-14-01  KLM  0914-046  ADDED UPSI-2 COUNT/TOTAL REPORT SO   *
003000*                           OPERATIONS DOES NOT NEED BANKINT'S   *
003100*                           SUMMARY JUST TO GET A DAILY TOTAL    *
003200*  06-18-02  RJT  0618-052  SORTED LISTING (UPSI-0 ON) WAS ONLY  *
003300*                           PRINTING THE FIRST ACCOUNT OFF THE   *
003400*                           SORT - OUTPUT PROCEDURE NEVER LOOPED *
003500*                           BACK FOR THE REST.  920 NOW RETURNS  *
003600*                           AHEAD AND LOOPS UNTIL EOF, SAME AS   *
003700*                           225/226 DO FOR THE MASTER-ORDER PASS*
003800*  09-30-02  RJT  0930-064  ACCOUNT MASTER WIDENED BY THE TRUST  *
003900*                           OPS CONVERSION - SEE BANKACT.  THE   *
004000*                           SORT-WORK RECORD AND ITS FILLER BELOW*
004100*                           WIDEN TO MATCH; NEITHER REPORT IN    *
004200*                           THIS SUITE PRINTS ANY OF THE NEW     *
004300*                           FIELDS YET - THE BRANCH/STATUS BREAK *
004400*                           TRUST OPS HAS BEEN ASKING FOR IS A   *
004500*                           SEPARATE WORK REQUEST, NOT YET CUT.  *
004600*  09-30-02  RJT  0930-069  ADDED PARAGRAPH-LEVEL AND FIELD-     *
004700*                           LEVEL COMMENTARY THROUGHOUT AFTER    *
004800*                           A REQUEST FROM QA TO EXPLAIN WHY THE *
004900*                           FOUR REPORT PATHS SHARE ONE PASS OF  *
005000*                           THE MASTER BUT NOT ONE OUTPUT        *
005100*                           PROCEDURE, AND WHY 210 IS PERFORMED  *
005200*                           BY 240 INSTEAD OF DUPLICATED.        *
005300*****************************************************************
005400
005500 ENVIRONMENT DIVISION.
005600
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.   IBM-390.
005900 OBJECT-COMPUTER.   IBM-390.
006000 SPECIAL-NAMES.
006100*    FOUR SWITCHES, FOUR REPORTS - SEE THE PROGRAM BANNER ABOVE.
006200*    UPSI-0 IS TWO-STATE (PICKS BETWEEN THE TWO LISTING ORDERS);
006300*    UPSI-1/UPSI-2 ARE EACH ONE-STATE, TESTED ON-STATUS ONLY, SEE
006400*    000-MAINLINE'S EVALUATE FOR THE PRECEDENCE WHEN MORE THAN
006500*    ONE HAPPENS TO BE SET.
006600     C01 IS NEXT-PAGE
006700     UPSI-0 ON STATUS IS SORT-BY-BALANCE
006800         OFF STATUS IS MASTER-ORDER
006900     UPSI-1 ON STATUS IS MIN-BALANCE-RUN
007000     UPSI-2 ON STATUS IS COUNT-TOTAL-RUN.
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400
007500*    ACCOUNT MASTER - PRODUCTION WOULD RUN THIS AS A KSDS
007600     SELECT ACCOUNT-FILE ASSIGN TO ACCTMSTR
007700         ORGANIZATION IS SEQUENTIAL
007800         ACCESS MODE IS SEQUENTIAL
007900         FILE STATUS IS WS-ACCT-STATUS.
008000
008100*    SORT-WORK DATASET FOR THE UPSI-0 SORTED LISTING ONLY - THE
008200*    OTHER THREE REPORTS NEVER OPEN THIS FILE.
008300     SELECT SW-ACCT-SORT-FILE ASSIGN TO UT-S-SORTWK01.
008400
008500     SELECT ACCT-RPT ASSIGN TO UT-S-ACCTRPT
008600         ACCESS MODE IS SEQUENTIAL
008700         FILE STATUS IS WS-RPT-STATUS.
008800
008900 DATA DIVISION.
009000
009100 FILE SECTION.
009200
009300*    ACCOUNT MASTER - RECORD CONTAINS MUST TRACK BANKACT.CPY'S
009400*    OWN LENGTH; SEE THAT COPYBOOK'S HEADER FOR THE FIELD LIST.
009500 FD  ACCOUNT-FILE
009600     RECORD CONTAINS 160 CHARACTERS
009700     DATA RECORD IS ACCOUNT-REC.
009800     COPY BANKACT.
009900
010000*    SORT-WORK RECORD - CARRIES THE WHOLE ACCOUNT-REC GROUP (SEE
010100*    905-RELEASE-BODY'S WHOLE-GROUP MOVE BELOW) PLUS THE BALANCE
010200*    EXTRACTED OUT FRONT AS THE SORT KEY.  FILLER MUST BE SIZED TO
010300*    (RECORD CONTAINS) MINUS THE 6-BYTE KEY, OR THE WHOLE-GROUP
010400*    MOVE AT 905 TRUNCATES THE TAIL OF ACCOUNT-REC SILENTLY.
010500 SD  SW-ACCT-SORT-FILE
010600     RECORD CONTAINS 160 CHARACTERS
010700     DATA RECORD IS SW-ACCT-SORT-WORK.
010800 01  SW-ACCT-SORT-WORK.
010900     05  SORT-BALANCE-KEY        PIC S9(9)V99 COMP-3.
011000     05  FILLER                  PIC X(154).
011100
011200*    ONE 80-BYTE PRINT LINE, WRITTEN FROM A DIFFERENT 01-LEVEL
011300*    DEPENDING ON WHICH OF THE FOUR REPORTS IS RUNNING THIS TIME
011400*    - SEE WORKING-STORAGE BELOW FOR THE FULL SET OF LINE LAYOUTS.
011500 FD  ACCT-RPT
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 80 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS ACCT-RPT-LINE.
012100 01  ACCT-RPT-LINE                PIC X(80).
012200
012300 WORKING-STORAGE SECTION.
012400
012500*    ONE EOF SWITCH PER INPUT STREAM THIS PROGRAM CAN OPEN -- THE
012600*    ACCOUNT MASTER ITSELF, AND (ONLY ON THE UPSI-0 SORTED RUN)
012700*    THE SORT-WORK FILE COMING BACK OUT OF THE OUTPUT PROCEDURE.
012800*    BOTH ARE TESTED VIA THEIR 88-LEVEL, NEVER BY COMPARING THE
012900*    RAW PIC X(3) VALUE.
013000 01  PROGRAM-INDICATOR-SWITCHES.
013100     05  WS-EOF-ACCT-SW          PIC X(3)   VALUE 'NO '.
013200         88  EOF-ACCOUNTS                   VALUE 'YES'.
013300     05  WS-EOF-SRT-SW           PIC X(3)   VALUE 'NO '.
013400         88  EOF-SORTED-ACCOUNTS             VALUE 'YES'.
013500*        USED ONLY BY THE MIN-BALANCE REPORT (230/233) TO TELL
013600*        "NO CANDIDATE HELD YET" FROM "HELD CANDIDATE HAS A
013700*        REAL BALANCE OF ZERO" -- A PLAIN ZERO-VALUE TEST ON
013800*        WS-MIN-BALANCE WOULD MISCLASSIFY THE LATTER CASE.
013900     05  WS-FIRST-ACCT-SW        PIC X(3)   VALUE 'YES'.
014000         88  FIRST-ACCOUNT-SEEN              VALUE 'NO '.
014100
014200*    FILE STATUS CODES - NEITHER IS TESTED ANYWHERE IN THIS
014300*    PROGRAM TODAY (THE AT END PHRASES ON THE READ/RETURN VERBS
014400*    DRIVE THE EOF SWITCHES DIRECTLY); CARRIED PER SHOP STANDARD
014500*    SO A DUMP TAKEN ON AN ABEND ALWAYS SHOWS THE LAST STATUS
014600*    EACH FILE RETURNED.
014700 01  FILE-STATUS-CODES.
014800     05  WS-ACCT-STATUS          PIC X(2)   VALUE SPACES.
014900     05  WS-RPT-STATUS           PIC X(2)   VALUE SPACES.
015000
015100*    SHARED BY THE MASTER-ORDER LISTING (WHICH USES NEITHER),
015200*    THE MIN-BALANCE REPORT (WHICH USES NEITHER) AND THE
015300*    COUNT/TOTAL REPORT (WHICH USES BOTH, VIA 210-TOTAL-
015400*    BALANCE-RPT) - KEPT IN ONE GROUP SINCE 210 IS THE ONLY
015500*    PARAGRAPH THAT TOUCHES EITHER FIELD.
015600 01  WS-ACCUMULATORS.
015700     05  WS-ACCT-CTR             PIC S9(7) COMP-3   VALUE ZERO.
015800*        FLAT-BYTE VIEW - NOT MOVED INTO BY ANY PARAGRAPH TODAY,
015900*        CARRIED FOR THE SAME ABEND-WALK-BACK REASON AS EVERY
016000*        OTHER "-ALT" REDEFINE IN THIS SUITE.
016100     05  WS-ACCT-CTR-ALT REDEFINES WS-ACCT-CTR
016200                              PIC X(4).
016300     05  WS-TOTAL-BALANCE-TL     PIC S9(11)V99 COMP-3 VALUE ZERO.
016400
016500*    HOLDS THE LOWEST-BALANCE ACCOUNT SEEN SO FAR DURING THE
016600*    UPSI-1 PASS - ONE ENTRY ONLY, SINCE THE REPORT PRINTS A
016700*    SINGLE MINIMUM, NOT A RANKED LIST OF LOW-BALANCE ACCOUNTS.
016800 01  WS-MIN-BALANCE-HOLD.
016900     05  WS-MIN-ACCT-ID          PIC X(10)      VALUE SPACES.
017000     05  WS-MIN-BALANCE          PIC S9(9)V99 COMP-3 VALUE ZERO.
017100*        FLAT-BYTE VIEW OF THE HELD MINIMUM - SAME ONE-OFF-DUMP
017200*        RATIONALE AS WS-ACCT-CTR-ALT ABOVE.
017300     05  WS-MIN-BALANCE-ALT REDEFINES WS-MIN-BALANCE
017400                              PIC X(6).
017500
017600*    LISTING-REPORT HEADER/DETAIL LINES - SHARED BY BOTH THE
017700*    MASTER-ORDER PASS (224/225/226) AND THE SORTED PASS
017800*    (920/921/923), SINCE BOTH END UP CALLING 226 FOR THE DETAIL
017900*    LINE ITSELF.
018000*    THE BORDER LINE IS WRITTEN THREE TIMES ON EVERY LISTING -
018100*    ONCE ABOVE THE COLUMN HEADER, ONCE BELOW IT, AND ONCE AT
018200*    THE BOTTOM AFTER THE LAST DETAIL LINE - SO ITS WIDTH MUST
018300*    ALWAYS MATCH THE HEADER/DETAIL LINES' OWN WIDTH, PAD TO PAD.
018400 01  HL-BORDER-LINE              PIC X(35) VALUE
018500     '+------------+----------+---------+'.
018600
018700 01  HL-HEADER-1.
018800     05  FILLER            PIC X(1)    VALUE SPACES.
018900     05  FILLER            PIC X(12)   VALUE '| Account ID'.
019000     05  FILLER            PIC X(1)    VALUE SPACES.
019100     05  FILLER            PIC X(9)    VALUE '| Type   '.
019200     05  FILLER            PIC X(1)    VALUE SPACES.
019300     05  FILLER            PIC X(10)   VALUE '| Balance |'.
019400     05  FILLER            PIC X(46)   VALUE SPACES.
019500
019600*    ONLY THREE COLUMNS PRINT - ACCOUNT ID, TYPE AND BALANCE.
019700*    THE BRANCH/STATUS/HOLD COLUMNS TRUST OPS HAS ASKED FOR ARE
019800*    NOT ON THIS DETAIL LINE, SEE 0930-064 ABOVE; ADDING THEM IS
019900*    A LAYOUT CHANGE FOR THE PENDING WORK REQUEST, NOT THIS
020000*    CONVERSION.
020100 01  DL-DETAIL.
020200     05  FILLER            PIC X(2)   VALUE '| '.
020300     05  ACCT-ID-DL        PIC X(10).
020400     05  FILLER            PIC X(2)   VALUE '| '.
020500     05  ACCT-TYPE-DL      PIC X(8).
020600     05  FILLER            PIC X(1)   VALUE SPACES.
020700     05  FILLER            PIC X(1)   VALUE '|'.
020800*        EDITED WITH A TRAILING MINUS SIGN RATHER THAN CR/DB -
020900*        THE OTHER REPORT IN THIS DEPOSIT SYSTEM THAT PRINTS A
021000*        SIGNED AMOUNT, BANKINT'S SUMMARY, FOLLOWS THE SAME
021100*        CONVENTION FOR A NEGATIVE BALANCE.
021200     05  BALANCE-DL        PIC ZZZZZ9.99-.
021300     05  FILLER            PIC X(1)   VALUE '|'.
021400     05  FILLER            PIC X(44)  VALUE SPACES.
021500
021600*    MIN-BALANCE REPORT'S OWN HEADING/BORDER/HEADER/DETAIL - NOT
021700*    SHARED WITH DL-DETAIL ABOVE SINCE THIS REPORT HAS NO TYPE
021800*    COLUMN AND USES A NARROWER BORDER.
021900 01  MB-HEADING.
022000     05  FILLER            PIC X(30)  VALUE
022100         'Account with Minimum Balance:'.
022200     05  FILLER            PIC X(50)  VALUE SPACES.
022300
022400 01  MB-BORDER-LINE              PIC X(29) VALUE
022500     '+---------------+----------+'.
022600
022700 01  MB-HEADER-1.
022800     05  FILLER            PIC X(1)   VALUE SPACES.
022900     05  FILLER            PIC X(15)  VALUE '| Account No   '.
023000     05  FILLER            PIC X(12)  VALUE '| Balance  |'.
023100     05  FILLER            PIC X(52)  VALUE SPACES.
023200
023300 01  MB-DETAIL.
023400     05  FILLER            PIC X(2)   VALUE '| '.
023500     05  MB-ACCT-ID-DL     PIC X(14).
023600     05  FILLER            PIC X(1)   VALUE '|'.
023700     05  MB-BALANCE-DL     PIC ZZZZ9.99-.
023800     05  FILLER            PIC X(1)   VALUE '|'.
023900     05  FILLER            PIC X(54)  VALUE SPACES.
024000
024100*    PRINTED IN PLACE OF THE ONE-LINE TABLE WHEN THE MASTER HAD
024200*    NO RECORDS AT ALL - SEE 230'S TEST OF WS-FIRST-ACCT-SW.
024300 01  MB-NONE-FOUND           PIC X(27) VALUE
024400     'No accounts found.'.
024500
024600*    UPSI-2 COUNT/TOTAL REPORT LINES - TWO LINES, NO BORDER, NO
024700*    COLUMN HEADER; OPERATIONS WANTED SOMETHING THEY COULD READ
024800*    OFF THE PRINTOUT AT A GLANCE WITHOUT COUNTING COLUMNS LIKE
024900*    THE OTHER TWO REPORTS MAKE THEM DO, SEE 0914-046 ABOVE.
025000 01  CT-COUNT-LINE.
025100     05  FILLER         PIC X(18) VALUE 'ACCOUNT COUNT ... '.
025200     05  CT-COUNT-DL    PIC ZZ,ZZ9.
025300     05  FILLER         PIC X(55) VALUE SPACES.
025400
025500 01  CT-TOTAL-LINE.
025600     05  FILLER         PIC X(18) VALUE 'TOTAL BALANCE ... '.
025700     05  CT-TOTAL-DL    PIC Z,ZZZ,ZZ9.99-.
025800     05  FILLER         PIC X(47) VALUE SPACES.
025900
026000 PROCEDURE DIVISION.
026100
026200*    ONE PASS OF THE MASTER PRODUCES EXACTLY ONE OF THE FOUR
026300*    REPORTS, PICKED BY THE UPSI SWITCHES AT JCL TIME - SEE THE
026400*    PROGRAM BANNER ABOVE FOR THE SWITCH MAP.  THERE IS NO "RUN
026500*    ALL FOUR" OPTION; OPERATIONS SCHEDULES FOUR SEPARATE STEPS
026600*    WITH DIFFERENT UPSI PARM CARDS WHEN ALL FOUR ARE WANTED.
026700 000-MAINLINE SECTION.
026800
026900*        UPSI-1 IS TESTED AHEAD OF UPSI-2 SINCE THE TWO ARE NOT
027000*        DESIGNED TO BE SET TOGETHER - IF OPERATIONS EVER SETS
027100*        BOTH ON THE SAME PARM CARD, MIN-BALANCE WINS AND
027200*        COUNT/TOTAL IS SKIPPED ENTIRELY FOR THAT RUN.
027300     OPEN INPUT  ACCOUNT-FILE
027400          OUTPUT ACCT-RPT.
027500     EVALUATE TRUE
027600         WHEN MIN-BALANCE-RUN
027700             PERFORM 230-MIN-BALANCE-RPT THRU 230-EXIT
027800         WHEN COUNT-TOTAL-RUN
027900             PERFORM 240-ACCOUNT-COUNT-RPT THRU 240-EXIT
028000         WHEN OTHER
028100             PERFORM 220-ACCOUNT-LISTING-RPT THRU 220-EXIT
028200     END-EVALUATE.
028300     CLOSE ACCOUNT-FILE
028400           ACCT-RPT.
028500*        NORMAL EOJ - THERE IS NO BAD-DATA CONDITION THIS
028600*        PROGRAM CAN DETECT ON ITS OWN INPUT, SO RETURN-CODE IS
028700*        ALWAYS SET TO ZERO.
028800     MOVE ZERO TO RETURN-CODE.
028900     GOBACK.
029000
029100*    SUMS ACCT-BALANCE OVER EVERY ACCOUNT RECORD - SHARED SUB-
029200*    ROUTINE, ALSO USED BY THE 240 COUNT/TOTAL REPORT BELOW.  NOT
029300*    DUPLICATED INTO 240 DIRECTLY SO THE ACCUMULATION LOGIC HAS
029400*    EXACTLY ONE PLACE TO MAINTAIN IF THE COUNT/TOTAL BUSINESS
029500*    RULE EVER CHANGES (E.G. TO EXCLUDE CLOSED ACCOUNTS).
029600 210-TOTAL-BALANCE-RPT.
029700
029800*        BOTH ACCUMULATORS ARE EXPLICITLY ZEROED HERE RATHER
029900*        THAN RELYING ON THEIR WORKING-STORAGE VALUE ZERO
030000*        CLAUSE ALONE - A JCL RESTART THAT RE-ENTERS THIS STEP
030100*        WOULD OTHERWISE CARRY FORWARD WHATEVER A PRIOR
030200*        ABENDED ATTEMPT LEFT BEHIND IN THESE FIELDS.
030300     MOVE ZERO TO WS-TOTAL-BALANCE-TL.
030400     MOVE ZERO TO WS-ACCT-CTR.
030500     PERFORM 800-READ-ACCOUNT THRU 800-EXIT.
030600     PERFORM 212-ACCUM-ONE-ACCOUNT THRU 212-EXIT
030700         UNTIL EOF-ACCOUNTS.
030800
030900 210-EXIT.
031000     EXIT.
031100
031200*    ONE ITERATION OF THE ACCUMULATION LOOP - COUNTS AND TOTALS
031300*    EVERY ACCOUNT REGARDLESS OF TYPE OR STATUS, SINCE THE
031400*    COUNT/TOTAL REPORT IS A WHOLE-FILE CONTROL TOTAL, NOT A
031500*    BREAKOUT BY ACCT-TYPE OR ACCT-STATUS-CD.
031600 212-ACCUM-ONE-ACCOUNT.
031700
031800     ADD 1 TO WS-ACCT-CTR.
031900     ADD ACCT-BALANCE TO WS-TOTAL-BALANCE-TL.
032000     PERFORM 800-READ-ACCOUNT THRU 800-EXIT.
032100
032200 212-EXIT.
032300     EXIT.
032400
032500*    DISPATCHES TO THE SORTED OR MASTER-ORDER LISTING DEPENDING ON
032600*    UPSI-0 - BOTH END UP PRODUCING THE SAME DETAIL-LINE LAYOUT
032700*    VIA 226-WRITE-LISTING-LINE, ONLY THE ORDER DIFFERS.
032800 220-ACCOUNT-LISTING-RPT.
032900
033000     IF SORT-BY-BALANCE
033100         PERFORM 222-SORTED-LISTING THRU 222-EXIT
033200     ELSE
033300         PERFORM 224-MASTER-ORDER-LISTING THRU 224-EXIT.
033400
033500 220-EXIT.
033600     EXIT.
033700
033800*    CLASSIC COBOL SORT/INPUT-PROCEDURE/OUTPUT-PROCEDURE PATTERN -
033900*    900 FEEDS THE SORT, 920 DRAINS IT.  NO SD RECORD IS EVER
034000*    WRITTEN OR READ DIRECTLY OUTSIDE THOSE TWO PROCEDURES.
034100 222-SORTED-LISTING.
034200
034300     SORT SW-ACCT-SORT-FILE
034400         ON ASCENDING KEY SORT-BALANCE-KEY
034500         INPUT PROCEDURE 900-RELEASE-ACCOUNTS
034600         OUTPUT PROCEDURE 920-RETURN-SORTED-ACCOUNTS.
034700
034800 222-EXIT.
034900     EXIT.
035000
035100*    MASTER-ORDER PRINTS IN WHATEVER SEQUENCE THE ACCOUNT FILE
035200*    IS IN ON DISK - WHICH, SINCE BANKUPD NEVER RESEQUENCES THE
035300*    MASTER, MEANS ACCOUNT-CREATION ORDER.  NO SORT VERB RUNS
035400*    FOR THIS PATH.
035500 224-MASTER-ORDER-LISTING.
035600
035700     PERFORM 950-WRITE-LISTING-HDR THRU 950-EXIT.
035800     PERFORM 800-READ-ACCOUNT THRU 800-EXIT.
035900     PERFORM 225-MASTER-ORDER-BODY THRU 225-EXIT
036000         UNTIL EOF-ACCOUNTS.
036100     WRITE ACCT-RPT-LINE FROM HL-BORDER-LINE
036200         AFTER ADVANCING 1.
036300
036400 224-EXIT.
036500     EXIT.
036600
036700*    ONE RECORD OF THE MASTER-ORDER PASS - PRINT, THEN ADVANCE.
036800*    SAME READ-PRINT-READ SHAPE AS THE SORTED OUTPUT PROCEDURE AT
036900*    923 BELOW, JUST DRIVEN OFF THE RAW ACCOUNT-FILE READ INSTEAD
037000*    OF A SORT RETURN.
037100 225-MASTER-ORDER-BODY.
037200
037300     PERFORM 226-WRITE-LISTING-LINE THRU 226-EXIT.
037400     PERFORM 800-READ-ACCOUNT THRU 800-EXIT.
037500
037600 225-EXIT.
037700     EXIT.
037800
037900*    ONE DETAIL LINE ON THE ACCOUNT LISTING.  ONLY ID/TYPE/BALANCE
038000*    PRINT - THE TRUST OPS CONVERSION FIELDS ARE NOT ON THIS
038100*    REPORT YET, SEE 0930-064 ABOVE.
038200 226-WRITE-LISTING-LINE.
038300
038400     MOVE SPACES          TO DL-DETAIL.
038500     MOVE ACCT-ID          TO ACCT-ID-DL.
038600     MOVE ACCT-TYPE         TO ACCT-TYPE-DL.
038700     MOVE ACCT-BALANCE      TO BALANCE-DL.
038800     WRITE ACCT-RPT-LINE FROM DL-DETAIL
038900         AFTER ADVANCING 1.
039000
039100 226-EXIT.
039200     EXIT.
039300
039400*    UPSI-1 MIN-BALANCE PASS - ONE FULL READ OF THE MASTER, NO
039500*    SORT, SINCE ONLY ONE HELD CANDIDATE EVER SURVIVES 233 BELOW.
039600 230-MIN-BALANCE-RPT.
039700
039800*    TIES GO TO THE FIRST RECORD ENCOUNTERED IN READ ORDER - ONLY
039900*    A STRICTLY LOWER BALANCE REPLACES THE HELD MINIMUM.
040000*        WS-FIRST-ACCT-SW DOUBLES AS BOTH "NOTHING HELD YET" AND,
040100*        AFTER THE LOOP, "THE MASTER WAS EMPTY" - IF IT IS STILL
040200*        'YES' ONCE EVERY RECORD HAS BEEN PROCESSED, 233 NEVER
040300*        FOUND ANYTHING TO HOLD, SO THE MASTER HAD NO RECORDS.
040400     MOVE 'YES' TO WS-FIRST-ACCT-SW.
040500     PERFORM 800-READ-ACCOUNT THRU 800-EXIT.
040600     PERFORM 233-MIN-BALANCE-BODY THRU 233-EXIT
040700         UNTIL EOF-ACCOUNTS.
040800     IF WS-FIRST-ACCT-SW = 'YES'
040900         WRITE ACCT-RPT-LINE FROM MB-NONE-FOUND
041000             AFTER ADVANCING NEXT-PAGE
041100     ELSE
041200         PERFORM 235-WRITE-MIN-BALANCE-RPT THRU 235-EXIT.
041300
041400 230-EXIT.
041500     EXIT.
041600
041700*    ONE ITERATION OF THE MIN-BALANCE SCAN - TESTS THE CURRENT
041800*    RECORD AGAINST WHATEVER IS HELD, REPLACING THE HOLD ONLY ON
041900*    A STRICT IMPROVEMENT (OR ON THE FIRST RECORD SEEN AT ALL).
042000 233-MIN-BALANCE-BODY.
042100
042200*        FIRST-ACCOUNT-SEEN IS TRUE (88-LEVEL ON WS-FIRST-ACCT-SW)
042300*        ONLY BEFORE ANY ACCOUNT HAS BEEN HELD, SO THE VERY FIRST
042400*        RECORD ALWAYS REPLACES THE HOLD REGARDLESS OF ITS
042500*        BALANCE; EVERY RECORD AFTER THAT MUST BEAT THE HELD
042600*        BALANCE OUTRIGHT TO REPLACE IT.
042700     IF FIRST-ACCOUNT-SEEN
042800         OR ACCT-BALANCE IS LESS THAN WS-MIN-BALANCE
042900             MOVE ACCT-ID      TO WS-MIN-ACCT-ID
043000             MOVE ACCT-BALANCE TO WS-MIN-BALANCE
043100             MOVE 'NO ' TO WS-FIRST-ACCT-SW
043200     END-IF.
043300     PERFORM 800-READ-ACCOUNT THRU 800-EXIT.
043400
043500 233-EXIT.
043600     EXIT.
043700
043800*    PRINTS THE HELD MINIMUM AS A ONE-LINE BORDERED TABLE, SAME
043900*    STYLE AS THE LISTING REPORT'S BORDER/HEADER/DETAIL BUT WITH
044000*    ITS OWN NARROWER COLUMN WIDTHS (MB- PREFIX) SINCE IT HAS NO
044100*    TYPE COLUMN TO CARRY.
044200 235-WRITE-MIN-BALANCE-RPT.
044300
044400     WRITE ACCT-RPT-LINE FROM MB-HEADING
044500         AFTER ADVANCING NEXT-PAGE.
044600     WRITE ACCT-RPT-LINE FROM MB-BORDER-LINE
044700         AFTER ADVANCING 1.
044800     WRITE ACCT-RPT-LINE FROM MB-HEADER-1
044900         AFTER ADVANCING 1.
045000     WRITE ACCT-RPT-LINE FROM MB-BORDER-LINE
045100         AFTER ADVANCING 1.
045200     MOVE WS-MIN-ACCT-ID TO MB-ACCT-ID-DL.
045300     MOVE WS-MIN-BALANCE TO MB-BALANCE-DL.
045400     WRITE ACCT-RPT-LINE FROM MB-DETAIL
045500         AFTER ADVANCING 1.
045600     WRITE ACCT-RPT-LINE FROM MB-BORDER-LINE
045700         AFTER ADVANCING 1.
045800
045900 235-EXIT.
046000     EXIT.
046100
046200*    REUSES 210'S ACCUMULATION PASS, THEN PRINTS THE TWO TOTALS
046300*    INSTEAD OF A DETAIL LINE PER ACCOUNT.
046400 240-ACCOUNT-COUNT-RPT.
046500
046600     PERFORM 210-TOTAL-BALANCE-RPT THRU 210-EXIT.
046700     MOVE WS-ACCT-CTR TO CT-COUNT-DL.
046800     WRITE ACCT-RPT-LINE FROM CT-COUNT-LINE
046900         AFTER ADVANCING NEXT-PAGE.
047000     MOVE WS-TOTAL-BALANCE-TL TO CT-TOTAL-DL.
047100     WRITE ACCT-RPT-LINE FROM CT-TOTAL-LINE
047200         AFTER ADVANCING 1.
047300
047400 240-EXIT.
047500     EXIT.
047600
047700*    COMMON MASTER READ - SHARED BY EVERY REPORT VARIANT EXCEPT
047800*    THE SORTED LISTING, WHICH FEEDS THE SORT THROUGH THIS SAME
047900*    PARAGRAPH VIA 900-RELEASE-ACCOUNTS AND THEN DRAINS IT
048000*    THROUGH 921 INSTEAD OF READING HERE A SECOND TIME.
048100 800-READ-ACCOUNT.
048200
048300     READ ACCOUNT-FILE
048400         AT END MOVE 'YES' TO WS-EOF-ACCT-SW
048500         GO TO 800-EXIT
048600     END-READ.
048700
048800 800-EXIT.
048900     EXIT.
049000
049100*    INPUT PROCEDURE FOR THE UPSI-0 SORT - RELEASES EVERY MASTER
049200*    RECORD INTO THE SORT, THEN WRITES THE LISTING HEADER ONCE UP
049300*    FRONT SO IT PRINTS BEFORE THE FIRST SORTED DETAIL LINE.
049400 900-RELEASE-ACCOUNTS.
049500
049600*        THE HEADER IS WRITTEN FROM HERE, NOT FROM THE OUTPUT
049700*        PROCEDURE AT 920, BECAUSE THE SORT VERB DOES NOT GIVE
049800*        CONTROL TO THE OUTPUT PROCEDURE UNTIL THE INPUT
049900*        PROCEDURE HAS RELEASED EVERY RECORD - WRITING IT HERE
050000*        GUARANTEES IT PRINTS BEFORE THE FIRST SORTED DETAIL LINE.
050100     PERFORM 950-WRITE-LISTING-HDR THRU 950-EXIT.
050200     PERFORM 800-READ-ACCOUNT THRU 800-EXIT.
050300     PERFORM 905-RELEASE-BODY THRU 905-EXIT
050400         UNTIL EOF-ACCOUNTS.
050500
050600*    WHOLE-GROUP MOVE - EVERY FIELD ON ACCOUNT-REC, INCLUDING THE
050700*    TRUST OPS CONVERSION FIELDS, RIDES THROUGH THE SORT UNTOUCHED
050800*    SINCE SW-ACCT-SORT-WORK IS SIZED TO MATCH ACCOUNT-REC'S FULL
050900*    WIDTH - SEE THE SD'S HEADER COMMENT ABOVE.
051000 905-RELEASE-BODY.
051100
051200     MOVE ACCOUNT-REC  TO SW-ACCT-SORT-WORK.
051300     MOVE ACCT-BALANCE TO SORT-BALANCE-KEY.
051400     RELEASE SW-ACCT-SORT-WORK.
051500     PERFORM 800-READ-ACCOUNT THRU 800-EXIT.
051600
051700 905-EXIT.
051800     EXIT.
051900
052000*    OUTPUT PROCEDURE FOR THE UPSI-0 SORT - SEE 0618-052 ABOVE,
052100*    THIS USED TO RETURN AND PRINT ONLY THE FIRST SORTED RECORD;
052200*    IT NOW LOOPS UNTIL THE SORT IS DRAINED, SAME SHAPE AS THE
052300*    MASTER-ORDER PASS AT 224/225.
052400 920-RETURN-SORTED-ACCOUNTS.
052500
052600*        EOF-SRT-SW IS RESET HERE RATHER THAN AT WORKING-STORAGE
052700*        LOAD TIME SINCE THIS OUTPUT PROCEDURE IS THE ONLY CALLER
052800*        OF 921, AND STARTING FRESH EVERY RUN COSTS NOTHING.
052900     MOVE 'NO ' TO WS-EOF-SRT-SW.
053000     PERFORM 921-RETURN-ONE-ACCOUNT THRU 921-EXIT.
053100     PERFORM 923-SORTED-LISTING-BODY THRU 923-EXIT
053200         UNTIL EOF-SORTED-ACCOUNTS.
053300     WRITE ACCT-RPT-LINE FROM HL-BORDER-LINE
053400         AFTER ADVANCING 1.
053500
053600 920-EXIT.
053700     EXIT.
053800
053900*    ONE RETURN, ONE TRIP THROUGH HERE - SPLIT OUT OF 920 SOLELY
054000*    SO THE PRIMING RETURN AND THE LOOP'S RETURN CAN SHARE THE
054100*    SAME AT-END LOGIC.
054200 921-RETURN-ONE-ACCOUNT.
054300
054400     RETURN SW-ACCT-SORT-FILE INTO ACCOUNT-REC
054500         AT END MOVE 'YES' TO WS-EOF-SRT-SW
054600         GO TO 921-EXIT.
054700
054800 921-EXIT.
054900     EXIT.
055000
055100*    ONE RECORD OF THE SORTED PASS - PRINT, THEN RETURN THE NEXT
055200*    ONE OFF THE SORT.  SAME READ-PRINT-READ SHAPE AS 225 ABOVE,
055300*    JUST DRIVEN OFF A SORT RETURN INSTEAD OF A RAW MASTER READ.
055400 923-SORTED-LISTING-BODY.
055500
055600     PERFORM 226-WRITE-LISTING-LINE THRU 226-EXIT.
055700     PERFORM 921-RETURN-ONE-ACCOUNT THRU 921-EXIT.
055800
055900 923-EXIT.
056000     EXIT.
056100
056200*    PRINTED ONCE AT THE TOP OF EITHER LISTING VARIANT (MASTER-
056300*    ORDER AT 224, SORTED AT 900) - NEVER BY THE MIN-BALANCE OR
056400*    COUNT/TOTAL REPORTS, WHICH HAVE THEIR OWN HEADINGS.
056500 950-WRITE-LISTING-HDR.
056600
056700     WRITE ACCT-RPT-LINE FROM HL-BORDER-LINE
056800         AFTER ADVANCING NEXT-PAGE.
056900     WRITE ACCT-RPT-LINE FROM HL-HEADER-1
057000         AFTER ADVANCING 1.
057100     WRITE ACCT-RPT-LINE FROM HL-BORDER-LINE
057200         AFTER ADVANCING 1.
057300
057400 950-EXIT.
057500     EXIT.
