000100******************************************************************
000200*                                                                *
000300*    BANKTXN  --  TRANSACTION LOG RECORD LAYOUT                  *
000400*                                                                *
000500*    ONE ENTRY PER POSTED TRANSACTION -- DEPOSIT, WITHDRAWAL,    *
000600*    TRANSFER LEG, OPENING-BALANCE POST, MONTHLY INTEREST        *
000700*    CREDIT OR MONTHLY FEE DEBIT.  INSERT-ONLY LOG, NEVER        *
000800*    REWRITTEN.  WRITTEN BY BANKUPD AND BANKINT, READ BY         *
000900*    BANKTXL.                                                    *
001000*                                                                *
001100******************************************************************
001200*    CHANGE LOG.                                                *
001300*    03-11-94  RJT  0311-005  ORIGINAL LAYOUT FOR TXN LOG        *
001400*    07-22-96  RJT  0722-020  ADDED TXN-DATE-NUM REDEFINES SO    *
001500*                             BANKTXL CAN SORT MOST-RECENT-FIRST *
001600*                             WITHOUT AN UNPACK EVERY COMPARE    *
001700*    02-05-99  KLM  0205-032  Y2K -- TXN-DATE CARRIES FULL CCYY, *
001800*                             REVIEWED AND SIGNED OFF            *
001900*    09-30-02  RJT  0930-059  TELLER SUPV ASKED WHY THE HISTORY  *
002000*                             LISTING CAN'T SAY WHAT KIND OF     *
002100*                             ENTRY EACH LINE IS OR WHICH LEG OF *
002200*                             A TRANSFER IT BELONGS TO -- ADDED  *
002300*                             TXN-TYPE-CD, TXN-SOURCE-PGM AND    *
002400*                             TXN-XREF-ACCT-ID.  OLD FILLER USED *
002500*                             UP; WIDENED RECORD TO 80 BYTES TO  *
002600*                             MATCH THE ACCOUNT MASTER.          *
002700*    09-30-02  RJT  0930-060  ADDED TXN-BATCH-SEQ-NUM SO TWO     *
002800*                             ENTRIES POSTED ON THE SAME DATE    *
002900*                             (COMMON ON A TRANSFER'S TWO LEGS)  *
003000*                             STILL SORT DETERMINISTICALLY ON    *
003100*                             BANKTXL'S MOST-RECENT-FIRST LISTING*
003200******************************************************************
003300
003400 01  TRANSACTION-REC.
003500     05  TXN-ACCOUNT-ID              PIC X(10).
003600     05  TXN-AMOUNT                  PIC S9(9)V99 COMP-3.
003700     05  TXN-DATE                    PIC X(8).
003800     05  TXN-DATE-NUM REDEFINES TXN-DATE
003900                                     PIC 9(8).
004000*        WHAT KIND OF ENTRY THIS IS -- A TRANSFER POSTS TWO ROWS,
004100*        ONE OF EACH TRANSFER CODE, SO THE HISTORY LISTING CAN
004200*        TELL THEM APART FROM A STAND-ALONE DEPOSIT/WITHDRAWAL.
004300     05  TXN-TYPE-CD                 PIC X(1).
004400         88  TXN-IS-CREATE                VALUE 'C'.
004500         88  TXN-IS-DEPOSIT               VALUE 'D'.
004600         88  TXN-IS-WITHDRAWAL            VALUE 'W'.
004700         88  TXN-IS-TRANSFER-DEBIT        VALUE 'X'.
004800         88  TXN-IS-TRANSFER-CREDIT       VALUE 'Y'.
004900         88  TXN-IS-INTEREST-CREDIT       VALUE 'I'.
005000         88  TXN-IS-FEE-DEBIT              VALUE 'F'.
005100*        WHICH PROGRAM POSTED THIS ENTRY -- BANKUPD (DAILY
005200*        MAINTENANCE) OR BANKINT (MONTH-END BATCH).  BOTH SHARE
005300*        THIS LOG, PER THE HEADER ABOVE, SO THIS IS THE ONLY WAY
005400*        TO TELL A DAILY POSTING FROM A MONTH-END ONE ON SIGHT.
005500     05  TXN-SOURCE-PGM               PIC X(8).
005600*        FOR A TRANSFER LEG ONLY, THE OTHER ACCOUNT IN THE SAME
005700*        TRANSFER; SPACES FOR EVERY OTHER TXN-TYPE-CD.
005800     05  TXN-XREF-ACCT-ID             PIC X(10).
005900*        SEQUENCE WITHIN THE RUN THAT POSTED THIS ENTRY -- BREAKS
006000*        TIES BETWEEN SAME-DATE ROWS (BOTH LEGS OF ONE TRANSFER
006100*        ALWAYS CARRY THE SAME TXN-DATE) SO BANKTXL'S DESCENDING
006200*        SORT IS FULLY DETERMINISTIC, NOT JUST MOST-RECENT-DATE.
006300     05  TXN-BATCH-SEQ-NUM            PIC S9(7) COMP-3.
006400     05  FILLER                       PIC X(33).
