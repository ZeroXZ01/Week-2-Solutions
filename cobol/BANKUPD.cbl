000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BANKUPD.
000300 AUTHOR.        R J TOLAND.
000400 INSTALLATION.  COMMERCIAL NATIONAL TRUST - DEPOSIT SYSTEMS.
000500 DATE-WRITTEN.  03-11-94.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL.
000800
000900*****************************************************************
001000*  PROGRAM USED TO MAINTAIN THE ACCOUNT MASTER: BANKUPD READS    *
001100*  THE DAILY MAINTENANCE-TRANSACTION FILE (ONE CARD PER DEPOSIT, *
001200*  WITHDRAWAL, TRANSFER LEG OR NEW-ACCOUNT REQUEST), VALIDATES   *
001300*  EACH REQUEST AND UPDATES THE ACCOUNT MASTER BY ACCT-ID.  NO   *
001400*  ISAM HANDLER IS CUT FOR THIS FILE IN THE TEST REGION, SO THE  *
001500*  WHOLE MASTER IS LOADED INTO A TABLE AT START-UP, MAINTAINED   *
001600*  THERE BY SEARCH/ACCT-ID, AND WRITTEN BACK OUT SEQUENTIAL AT   *
001700*  EOJ.  A MATCHING ENTRY IS POSTED TO THE TRANSACTION LOG FOR   *
001800*  EVERY LEG APPLIED.  A TRANSFER IS ONE UNIT OF WORK -- IF      *
001900*  EITHER LEG IS REJECTED, NEITHER LEG IS APPLIED.  ALL ERROR    *
002000*  CONDITIONS ARE DISPLAYED TO SYSOUT.                           *
002100*****************************************************************
002200
002300*****************************************************************
002400*  CHANGE LOG.                                                  *
002500*  03-11-94  RJT  0311-004  ORIGINAL PROGRAM                    *
002600*  07-22-96  RJT  0722-019  ADDED TRANSFER TXN TYPE 'T'          *
002700*  11-03-97  RJT  1103-027  FUNDS-AVAILABLE EDIT MUST ALLOW A    *
002800*                           WITHDRAWAL THAT DRAINS THE ACCOUNT   *
002900*                           TO EXACTLY ZERO - WAS REJECTING IT   *
003000*  02-05-99  KLM  0205-031  Y2K -- NO 2-DIGIT YEARS ON THIS      *
003100*                           PROGRAM, REVIEWED AND SIGNED OFF     *
003200*  09-14-01  KLM  0914-044  CHECKING TXN COUNT NOW BUMPED ON     *
003300*                           EVERY DEPOSIT/WITHDRAWAL LEG, PER    *
003400*                           STATEMENT-CYCLE FEE WAIVER RULE      *
003500*  03-04-02  RJT  0304-049  ACCT-ID RANDOM READ/REWRITE AGAINST  *
003600*                           ACCTMSTR PULLED - OPERATIONS NEVER   *
003700*                           CUT THAT DATASET AS A KSDS, AND      *
003800*                           BANKINT/BANKRPT ALREADY TREAT IT AS  *
003900*                           SEQUENTIAL.  MASTER IS NOW LOADED    *
004000*                           INTO A TABLE AND SEARCHED BY ACCT-ID;*
004100*                           NEW MASTER WRITTEN SEQUENTIAL AT EOJ,*
004200*                           SAME AS BANKINT'S OLD-MASTER-IN/NEW- *
004300*                           MASTER-OUT PASS.  THE TRANSFER RE-   *
004400*                           READ WORKAROUND BELOW IS GONE TOO -- *
004500*                           EACH ACCOUNT IS ITS OWN TABLE ROW SO *
004600*                           THE TWO LEGS NO LONGER SHARE A       *
004700*                           RECORD AREA.                         *
004800*  06-25-02  RJT  0625-054  TRANSACTION-FILE WAS OPENED OUTPUT - *
004900*                           THIS WIPED THE LOG EVERY TIME BANKINT*
005000*                           RAN BEHIND US.  NOW OPENED EXTEND SO *
005100*                           OUR DAILY POSTINGS SURVIVE THE       *
005200*                           MONTH-END CYCLE - THE LOG IS ONE     *
005300*                           RUNNING FILE PER BANKTXN'S HEADER.   *
005400*  09-30-02  RJT  0930-057  ACCOUNT MASTER WIDENED BY THE TRUST  *
005500*                           OPS CONVERSION - SEE BANKACT.  TABLE *
005600*                           ROW, LOAD AND WRITE-BACK PARAGRAPHS  *
005700*                           BELOW CARRY THE NEW FIELDS THROUGH;  *
005800*                           ACCOUNT CREATION DEFAULTS THEM SINCE *
005900*                           THE MAINTENANCE CARD HAS NO BRANCH,  *
006000*                           OFFICER OR TAX-ID OF ITS OWN.        *
006100*  09-30-02  RJT  0930-061  MISSING-ACCOUNT-ID EDIT WAS NOT      *
006200*                           APPLIED TO EITHER LEG OF A TRANSFER -*
006300*                           A BLANK DESTINATION ID CAME BACK     *
006400*                           "ACCOUNT NOT FOUND" INSTEAD OF THE   *
006500*                           PROPER "MISSING ACCOUNT ID" MESSAGE, *
006600*                           AND A BLANK SOURCE ID WAS NOT CAUGHT *
006700*                           AT ALL BEFORE THE LOOKUP.  200 NOW   *
006800*                           TESTS A WORK FIELD THE CALLER LOADS, *
006900*                           SO 240 CAN RUN BOTH LEGS THROUGH THE *
007000*                           SAME EDIT DEPOSIT/WITHDRAWAL ALREADY *
007100*                           USED.                                *
007200*  09-30-02  RJT  0930-067  TXN-TYPE-CD WAS NEVER ACTUALLY SET   *
007300*                           TO 'D'/'W'/'X'/'Y' ON A DEPOSIT,     *
007400*                           WITHDRAWAL OR EITHER TRANSFER LEG -  *
007500*                           850'S BANNER CLAIMED EACH CALLER SET *
007600*                           ITS OWN CODE, BUT NONE OF THEM DID.  *
007700*                           EVERY POSTED ROW HELD WHATEVER CODE  *
007800*                           HAPPENED TO BE LEFT IN THE FIELD     *
007900*                           FROM THE LAST CREATE OR PRIOR RUN.   *
008000*                           220/230/240 NOW MOVE THEIR OWN CODE  *
008100*                           IMMEDIATELY BEFORE POSTING, SAME AS  *
008200*                           210 ALREADY DID FOR 'C'.             *
008300*****************************************************************
008400
008500 ENVIRONMENT DIVISION.
008600
008700 CONFIGURATION SECTION.
008800 SOURCE-COMPUTER.   IBM-390.
008900 OBJECT-COMPUTER.   IBM-390.
009000 SPECIAL-NAMES.
009100*    C01 IS DECLARED FOR CONSISTENCY WITH THE REST OF THE SUITE
009200*    EVEN THOUGH THIS PROGRAM PRINTS NOTHING - ITS EOJ COUNTS GO
009300*    TO SYSOUT VIA DISPLAY, NOT A PRINT FILE.  SEE 550 BELOW.
009400     C01 IS NEXT-PAGE.
009500
009600 INPUT-OUTPUT SECTION.
009700 FILE-CONTROL.
009800
009900*    DAILY MAINTENANCE-TRANSACTION CARDS - SEQUENCE DRIVES THE RUN
010000     SELECT MAINT-TRAN-FILE ASSIGN TO UT-S-MAINTTRN
010100         ACCESS MODE IS SEQUENTIAL
010200         FILE STATUS IS WS-MAINT-STATUS.
010300
010400*    ACCOUNT MASTER - NO ISAM HANDLER IN THE TEST REGION, SO THE
010500*    MASTER IS READ HERE AS A FLAT FILE AND LOADED INTO A TABLE
010600*    BELOW (SEE WS-ACCOUNT-TABLE); PRODUCTION WOULD CUT THIS AS A
010700*    KSDS AND OPEN IT I-O RANDOM BY ACCT-ID.
010800     SELECT ACCOUNT-FILE ASSIGN TO ACCTMSTR
010900         ORGANIZATION IS SEQUENTIAL
011000         ACCESS MODE IS SEQUENTIAL
011100         FILE STATUS IS WS-ACCT-STATUS.
011200
011300*    NEW MASTER - TABLE IS WRITTEN BACK OUT HERE, IN TABLE (LOAD)
011400*    ORDER, ONCE EVERY MAINTENANCE TRANSACTION HAS BEEN APPLIED
011500     SELECT NEW-ACCOUNT-FILE ASSIGN TO UT-S-NEWACCTM
011600         ACCESS MODE IS SEQUENTIAL
011700         FILE STATUS IS WS-NEWACCT-STATUS.
011800
011900*    TRANSACTION LOG - APPEND-ONLY, WRITTEN SEQUENTIAL
012000     SELECT TRANSACTION-FILE ASSIGN TO UT-S-TRANLOG
012100         ACCESS MODE IS SEQUENTIAL
012200         FILE STATUS IS WS-TRAN-STATUS.
012300
012400 DATA DIVISION.
012500
012600 FILE SECTION.
012700
012800*    DAILY MAINTENANCE CARD - ONE PER REQUESTED DEPOSIT,
012900*    WITHDRAWAL, TRANSFER LEG OR NEW-ACCOUNT REQUEST.  THE
013000*    REDEFINE BELOW IS THE RAW-80 VIEW USED ONLY BY 700'S ERROR
013100*    DUMP WHEN THE TXN TYPE CANNOT BE EVALUATED AT ALL.
013200 FD  MAINT-TRAN-FILE
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 80 CHARACTERS
013600     BLOCK CONTAINS 0 RECORDS
013700     DATA RECORD IS MAINT-TRAN-REC.
013800 01  MAINT-TRAN-REC.
013900     05  MAINT-TXN-TYPE          PIC X(1).
014000         88  MAINT-IS-CREATE           VALUE 'C'.
014100         88  MAINT-IS-DEPOSIT          VALUE 'D'.
014200         88  MAINT-IS-WITHDRAWAL       VALUE 'W'.
014300         88  MAINT-IS-TRANSFER         VALUE 'T'.
014400*        SOURCE ACCOUNT FOR EVERY TXN TYPE; DESTINATION ACCOUNT
014500*        OF A TRANSFER FOR TXN TYPE 'T' ONLY.
014600     05  MAINT-ACCT-ID               PIC X(10).
014700     05  MAINT-ACCT-ID-2             PIC X(10).
014800     05  MAINT-NEW-ACCT-TYPE         PIC X(8).
014900     05  MAINT-AMOUNT                PIC S9(9)V99.
015000     05  FILLER                      PIC X(40).
015100 01  MAINT-TRAN-REC-ALT REDEFINES MAINT-TRAN-REC.
015200     05  FILLER                      PIC X(80).
015300
015400*    ACCOUNT MASTER - RECORD CONTAINS MUST TRACK BANKACT.CPY'S
015500*    OWN LENGTH; SEE THAT COPYBOOK'S HEADER FOR THE FIELD LIST.
015600 FD  ACCOUNT-FILE
015700     RECORD CONTAINS 160 CHARACTERS
015800     DATA RECORD IS ACCOUNT-REC.
015900     COPY BANKACT.
016000
016100*    NEW MASTER - CARRIED AS A RAW AREA, NOT A COPY OF BANKACT,
016200*    SINCE 905 BUILDS EACH OUTPUT ROW FROM THE TABLE FIELD BY
016300*    FIELD; THE MAP REDEFINE BELOW EXISTS ONLY SO A FUTURE
016400*    MAINTENANCE PROGRAMMER CAN SEE AT A GLANCE THAT THIS IS THE
016500*    SAME 160-BYTE LAYOUT AS ACCOUNT-REC.
016600 FD  NEW-ACCOUNT-FILE
016700     RECORD CONTAINS 160 CHARACTERS
016800     DATA RECORD IS NEW-ACCOUNT-REC.
016900 01  NEW-ACCOUNT-REC                 PIC X(160).
017000 01  NEW-ACCOUNT-REC-MAP REDEFINES NEW-ACCOUNT-REC.
017100     05  FILLER                      PIC X(160).
017200
017300*    TRANSACTION LOG - RECORD CONTAINS MUST TRACK BANKTXN.CPY'S
017400*    OWN LENGTH.  OPENED EXTEND, NOT OUTPUT - SEE 0625-054/
017500*    0625-053 ABOVE - SO BANKINT'S MONTH-END POSTINGS NEVER WIPE
017600*    OUT A DAY'S WORTH OF MAINTENANCE POSTINGS OR VICE VERSA.
017700 FD  TRANSACTION-FILE
017800     RECORDING MODE IS F
017900     LABEL RECORDS ARE STANDARD
018000     RECORD CONTAINS 80 CHARACTERS
018100     BLOCK CONTAINS 0 RECORDS
018200     DATA RECORD IS TRANSACTION-REC.
018300     COPY BANKTXN.
018400
018500 WORKING-STORAGE SECTION.
018600
018700*    RUN-LEVEL SWITCHES.  NOTE THESE ARE THREE-BYTE 'YES'/'NO '
018800*    FIELDS, NOT SINGLE-BYTE FLAGS - HOUSE CONVENTION SINCE THE
018900*    SHOP'S EARLY CICS WORK USED THE SAME LAYOUT FOR SCREEN MAPS
019000*    AND NOBODY HAS SEEN A NEED TO CHANGE BATCH-ONLY PROGRAMS.
019100 01  PROGRAM-INDICATOR-SWITCHES.
019200*        SET BY 800-READ-MAINT-TRAN; TESTED BY 000'S PERFORM.
019300     05  WS-EOF-MAINT-SW         PIC X(3)   VALUE 'NO '.
019400         88  EOF-MAINT                      VALUE 'YES'.
019500*        SET BY 155-READ-ACCOUNT DURING TABLE LOAD ONLY - NEVER
019600*        TESTED AFTER 150-LOAD-ACCOUNT-TABLE FINISHES, SINCE THE
019700*        FILE ITSELF IS CLOSED IMMEDIATELY AFTER THE LOAD.
019800     05  WS-EOF-ACCT-SW          PIC X(3)   VALUE 'NO '.
019900         88  EOF-ACCOUNTS                   VALUE 'YES'.
020000*        SET BY EVERY EDIT PARAGRAPH (200/212/214/232); TESTED BY
020100*        THE CALLER IMMEDIATELY AFTER, NEVER CARRIED PAST AN EDIT.
020200     05  WS-INPUT-OK-SW          PIC X(3)   VALUE SPACES.
020300         88  INPUT-OK                       VALUE 'YES'.
020400*        SET BY 216-LOOKUP-ACCOUNT; THE NOT-FOUND 88 EXISTS FOR
020500*        READABILITY AT THE CALL SITE EVEN THOUGH NOTHING TESTS
020600*        IT DIRECTLY - EVERY CALLER TESTS "NOT ACCT-FOUND" INSTEAD
020700     05  WS-ACCT-FOUND-SW        PIC X(3)   VALUE SPACES.
020800         88  ACCT-FOUND                     VALUE 'YES'.
020900         88  ACCT-NOT-FOUND                 VALUE 'NO '.
021000
021100*    FILE STATUS CODES - NOT ACTIVELY TESTED IN THIS VERSION;
021200*    DECLARED SO A FUTURE ABEND-HANDLING PASS HAS SOMEWHERE TO
021300*    LAND WITHOUT TOUCHING THE SELECT CLAUSES AGAIN.  SAME
021400*    CONVENTION AS BANKINT/BANKRPT/BANKTXL.
021500 01  FILE-STATUS-CODES.
021600     05  WS-MAINT-STATUS         PIC X(2)   VALUE SPACES.
021700     05  WS-ACCT-STATUS          PIC X(2)   VALUE SPACES.
021800     05  WS-NEWACCT-STATUS       PIC X(2)   VALUE SPACES.
021900     05  WS-TRAN-STATUS          PIC X(2)   VALUE SPACES.
022000
022100*    MASTER IS TABLE-RESIDENT FOR THE DURATION OF THE RUN - LOADED
022200*    SEQUENTIAL AT START-UP, MAINTAINED HERE BY SEARCH ON ACCT-ID,
022300*    WRITTEN BACK OUT SEQUENTIAL AT EOJ.  2000 ROWS COVERS EVERY
022400*    BRANCH ON THE CURRENT ACCOUNT BASE WITH PLENTY OF HEADROOM.
022500*    EVERY FIELD ON BANKACT'S ACCOUNT-REC HAS A TBL- COUNTERPART
022600*    HERE, IN THE SAME ORDER, SO THE WHOLE ROW COULD BE MOVED IN
022700*    ONE SHOT IF A FUTURE CHANGE WARRANTS IT - FOR NOW WE KEEP
022800*    THE FIELD-BY-FIELD STYLE THE REST OF THE PROGRAM USES.
022900 01  WS-ACCOUNT-TABLE.
023000*        HOW MANY ROWS ARE ACTUALLY LOADED - DRIVES THE OCCURS
023100*        DEPENDING ON CLAUSE BELOW AND THE VARYING LIMIT AT 900.
023200     05  WS-ACCT-TBL-COUNT       PIC S9(4) COMP VALUE ZERO.
023300     05  WS-ACCT-TBL-ENTRY OCCURS 1 TO 2000 TIMES
023400             DEPENDING ON WS-ACCT-TBL-COUNT
023500             INDEXED BY WS-ACCT-IDX.
023600         10  TBL-ACCT-ID             PIC X(10).
023700         10  TBL-ACCT-TYPE           PIC X(8).
023800             88  TBL-ACCT-IS-SAVINGS      VALUE 'SAVINGS '.
023900             88  TBL-ACCT-IS-CHECKING     VALUE 'CHECKING'.
024000         10  TBL-ACCT-BALANCE        PIC S9(9)V99 COMP-3.
024100         10  TBL-ACCT-TYPE-DETAIL.
024200             15  TBL-ACCT-INTEREST-RATE    PIC S9V9(4) COMP-3.
024300*            SHARES THE SAME BYTES AS INTEREST-RATE ABOVE - A
024400*            SAVINGS ROW USES ONE VIEW, A CHECKING ROW THE OTHER,
024500*            NEVER BOTH AT ONCE, SAME AS BANKACT'S OWN REDEFINE.
024600         10  TBL-ACCT-CHECKING-DETAIL
024700                 REDEFINES TBL-ACCT-TYPE-DETAIL.
024800             15  TBL-ACCT-MONTHLY-TXN-COUNT PIC S9(5) COMP-3.
024900*            TRUST OPS CONVERSION FIELDS - SEE BANKACT.CPY FOR
025000*            WHAT EACH ONE CARRIES AND WHY.
025100         10  TBL-ACCT-BRANCH-NUM      PIC X(4).
025200         10  TBL-ACCT-OFFICER-CD      PIC X(5).
025300         10  TBL-ACCT-PRODUCT-CD      PIC X(4).
025400         10  TBL-ACCT-OPEN-DATE       PIC X(8).
025500         10  TBL-ACCT-LAST-STMT-DATE  PIC X(8).
025600         10  TBL-ACCT-LAST-MAINT-DATE PIC X(8).
025700         10  TBL-ACCT-LAST-MAINT-BY   PIC X(8).
025800         10  TBL-ACCT-STMT-CYCLE-CD   PIC X(2).
025900         10  TBL-ACCT-STMT-SEQ-NUM    PIC S9(3) COMP-3.
026000         10  TBL-ACCT-STATUS-CD       PIC X(1).
026100         10  TBL-ACCT-HOLD-CD         PIC X(1).
026200         10  TBL-ACCT-JOINT-IND       PIC X(1).
026300         10  TBL-ACCT-TAXID-NUM       PIC X(9).
026400         10  TBL-ACCT-OVERDRAFT-LIMIT PIC S9(7)V99 COMP-3.
026500         10  TBL-ACCT-MIN-BALANCE-REQ PIC S9(7)V99 COMP-3.
026600         10  TBL-ACCT-PRIOR-BALANCE   PIC S9(9)V99 COMP-3.
026700         10  TBL-ACCT-YTD-INTEREST    PIC S9(7)V99 COMP-3.
026800         10  TBL-ACCT-YTD-FEES        PIC S9(7)V99 COMP-3.
026900         10  FILLER                   PIC X(46).
027000
027100*        HELD DURING 240-POST-TRANSFER BETWEEN THE TWO LOOKUPS SO
027200*        THE SOURCE ROW'S INDEX SURVIVES THE DESTINATION SEARCH -
027300*        WS-ACCT-IDX ITSELF IS RESET BY EVERY SEARCH.
027400     05  WS-HOLD-SOURCE-IDX      PIC S9(4) COMP VALUE ZERO.
027500     05  WS-HOLD-DEST-IDX        PIC S9(4) COMP VALUE ZERO.
027600
027700*    RUN CONTROL TOTALS - PRINTED BY 550 AT EOJ SO OPERATIONS CAN
027800*    TIE THE RUN OUT WITHOUT COUNTING CARDS BY HAND.
027900 01  WS-ACCUMULATORS.
028000*        BUMPED ONCE PER MAINTENANCE CARD READ, REGARDLESS OF
028100*        TXN TYPE OR WHETHER IT WAS EVENTUALLY ACCEPTED.
028200     05  WS-READ-CTR             PIC S9(7) COMP-3   VALUE ZERO.
028300     05  WS-CREATE-CTR           PIC S9(7) COMP-3   VALUE ZERO.
028400     05  WS-DEPOSIT-CTR          PIC S9(7) COMP-3   VALUE ZERO.
028500     05  WS-WITHDRAW-CTR         PIC S9(7) COMP-3   VALUE ZERO.
028600     05  WS-TRANSFER-CTR         PIC S9(7) COMP-3   VALUE ZERO.
028700*        BUMPED ONCE PER CALL TO 700-ERROR-DISPLAY - ONE TRANSFER
028800*        THAT FAILS AN EDIT STILL ONLY BUMPS THIS ONCE, SINCE 240
028900*        RETURNS TO 240-EXIT ON THE FIRST FAILED EDIT IT HITS.
029000     05  WS-REJECT-CTR           PIC S9(7) COMP-3   VALUE ZERO.
029100
029200 01  WS-WORK-FIELDS.
029300*        SEARCH ARGUMENT FOR 216-LOOKUP-ACCOUNT.
029400     05  WS-LOOKUP-ACCT-ID       PIC X(10).
029500*        EDIT ARGUMENT FOR 200-EDIT-ACCT-ID - CALLER MOVES THE ID
029600*        UNDER TEST HERE FIRST, PER 0930-061 ABOVE, SO THE SAME
029700*        PARAGRAPH COVERS BOTH LEGS OF A TRANSFER.
029800     05  WS-EDIT-ACCT-ID-CD      PIC X(10).
029900     05  WS-OLD-BALANCE          PIC S9(9)V99 COMP-3 VALUE ZERO.
030000     05  WS-NEW-BALANCE          PIC S9(9)V99 COMP-3 VALUE ZERO.
030100*        AMOUNT ACTUALLY APPLIED BY 222/234 - SET BY THE CALLER
030200*        FROM EITHER MAINT-AMOUNT (STAND-ALONE) OR
030300*        WS-HOLD-XFER-AMT (EITHER LEG OF A TRANSFER).
030400     05  WS-LEG-AMOUNT           PIC S9(9)V99 COMP-3 VALUE ZERO.
030500*        SOURCE AND DESTINATION IDS HELD ACROSS BOTH EDIT/LOOKUP
030600*        PASSES IN 240 SO A SECOND MOVE INTO WS-EDIT-ACCT-ID-CD OR
030700*        WS-LOOKUP-ACCT-ID DOES NOT CLOBBER THE FIRST LEG'S ID.
030800     05  WS-HOLD-SOURCE-ID       PIC X(10).
030900     05  WS-HOLD-DEST-ID         PIC X(10).
031000     05  WS-HOLD-XFER-AMT        PIC S9(9)V99 COMP-3 VALUE ZERO.
031100*        FLAT-BYTE VIEW OF THE HELD TRANSFER AMOUNT, KEPT FOR THE
031200*        SAME ONE-OFF-DUMP REASON AS THE REDEFINES IN BANKINT.
031300     05  WS-HOLD-XFER-AMT-ALT REDEFINES WS-HOLD-XFER-AMT
031400                              PIC X(6).
031500*        RUN DATE, CAPTURED ONCE AT START-UP BY 000-MAINLINE AND
031600*        REUSED EVERYWHERE A MASTER-RECORD DATE STAMP IS NEEDED
031700*        (ACCT-OPEN-DATE, ACCT-LAST-MAINT-DATE) SO EVERY ROW
031800*        TOUCHED IN THIS RUN CARRIES THE SAME DATE, NOT A SLIGHTLY
031900*        DIFFERENT ONE DEPENDING ON WHEN IN THE RUN IT WAS HIT.
032000*        850'S TRANSACTION-LOG STAMP USES FUNCTION CURRENT-DATE
032100*        DIRECTLY INSTEAD, SINCE A LOG ENTRY'S TIMESTAMP SHOULD
032200*        BE ITS OWN POST TIME, NOT THE JOB'S START TIME.
032300     05  WS-CURRENT-DATE-FIELDS.
032400         10  WS-CURRENT-DATE.
032500             15  WS-CURRENT-YEAR     PIC 9(4).
032600             15  WS-CURRENT-MONTH    PIC 9(2).
032700             15  WS-CURRENT-DAY      PIC 9(2).
032800         10  FILLER                  PIC X(14).
032900*        NUMERIC REDEFINE SO WS-CURRENT-DATE-8 CAN BE MOVED
033000*        STRAIGHT INTO A TBL-ACCT DATE FIELD WITHOUT AN EDIT.
033100     05  WS-CURRENT-DATE-NUM REDEFINES WS-CURRENT-DATE-FIELDS.
033200         10  WS-CURRENT-DATE-8        PIC 9(8).
033300         10  FILLER                   PIC X(14).
033400
033500*        STAMPED INTO ACCT-LAST-MAINT-BY ON EVERY ROW THIS
033600*        PROGRAM TOUCHES - SEE 0930-057.
033700 01  WS-PROGRAM-ID-LITERAL       PIC X(8) VALUE 'BANKUPD '.
033800
033900*    HOLDS WHATEVER 700-ERROR-DISPLAY IS ASKED TO PRINT NEXT - ONE
034000*    SHARED AREA FOR EVERY EDIT PARAGRAPH IN THE PROGRAM RATHER
034100*    THAN A SEPARATE MESSAGE FIELD PER EDIT.
034200 01  ERROR-MESSAGE-EL            PIC X(80).
034300
034400 PROCEDURE DIVISION.
034500
034600*    TOP OF THE RUN - LOAD THE MASTER INTO THE TABLE, WORK THE
034700*    MAINTENANCE CARDS AGAINST IT, WRITE THE NEW MASTER, REPORT
034800*    THE DIAGNOSTIC COUNTS.  ACCOUNT-FILE IS CLOSED AS SOON AS
034900*    150 HAS LOADED IT - EVERYTHING AFTER THAT RUNS AGAINST THE
035000*    TABLE, NOT THE FILE.
035100 000-MAINLINE SECTION.
035200
035300*        ACCOUNT-FILE OPENS INPUT HERE ONLY LONG ENOUGH FOR 150 TO
035400*        LOAD IT; IT IS CLOSED BELOW BEFORE ANY MAINTENANCE CARD
035500*        IS PROCESSED, SINCE FROM THAT POINT ON EVERYTHING RUNS
035600*        AGAINST WS-ACCOUNT-TABLE, NOT THE FILE ITSELF.
035700     OPEN INPUT  MAINT-TRAN-FILE
035800                 ACCOUNT-FILE
035900          OUTPUT NEW-ACCOUNT-FILE
036000          EXTEND TRANSACTION-FILE.
036100     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-FIELDS.
036200     PERFORM 150-LOAD-ACCOUNT-TABLE THRU 150-EXIT.
036300     CLOSE ACCOUNT-FILE.
036400     PERFORM 800-READ-MAINT-TRAN THRU 800-EXIT.
036500     PERFORM 100-PRSS-MAINT-RECORDS THRU 100-EXIT
036600         UNTIL EOF-MAINT.
036700     PERFORM 900-WRITE-NEW-MASTER THRU 900-EXIT.
036800     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-EXIT.
036900     CLOSE MAINT-TRAN-FILE
037000           TRANSACTION-FILE
037100           NEW-ACCOUNT-FILE.
037200     MOVE ZERO TO RETURN-CODE.
037300     GOBACK.
037400
037500*    ONE MAINTENANCE CARD, ONE TRIP THROUGH HERE.  THE TXN-TYPE
037600*    BYTE IS THE ONLY DISPATCH KEY - AN UNRECOGNIZED TYPE IS A
037700*    REJECT, NOT AN ABEND, SINCE A BAD CARD SHOULD NOT TAKE DOWN
037800*    THE WHOLE OVERNIGHT RUN.
037900 100-PRSS-MAINT-RECORDS.
038000
038100     ADD 1 TO WS-READ-CTR.
038200     EVALUATE TRUE
038300         WHEN MAINT-IS-CREATE
038400             PERFORM 210-CREATE-ACCOUNT THRU 210-EXIT
038500         WHEN MAINT-IS-DEPOSIT
038600             PERFORM 220-DRIVE-DEPOSIT THRU 220-EXIT
038700         WHEN MAINT-IS-WITHDRAWAL
038800             PERFORM 230-DRIVE-WITHDRAWAL THRU 230-EXIT
038900         WHEN MAINT-IS-TRANSFER
039000             PERFORM 240-POST-TRANSFER THRU 240-EXIT
039100         WHEN OTHER
039200             MOVE '** ERROR **  UNKNOWN TXN TYPE' TO
039300                  ERROR-MESSAGE-EL
039400             PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
039500     END-EVALUATE.
039600     PERFORM 800-READ-MAINT-TRAN THRU 800-EXIT.
039700
039800 100-EXIT.
039900     EXIT.
040000
040100*    LOADS THE WHOLE MASTER INTO WS-ACCOUNT-TABLE ONE TIME, BEFORE
040200*    ANY MAINTENANCE TRANSACTION IS APPLIED - SEE 0304-049 ABOVE
040300*    FOR WHY THIS PROGRAM DOES NOT RANDOM-READ THE MASTER.
040400 150-LOAD-ACCOUNT-TABLE.
040500
040600     MOVE ZERO TO WS-ACCT-TBL-COUNT.
040700     PERFORM 155-READ-ACCOUNT THRU 155-EXIT.
040800     PERFORM 152-APPEND-TABLE-ROW THRU 152-EXIT
040900         UNTIL EOF-ACCOUNTS.
041000
041100 150-EXIT.
041200     EXIT.
041300
041400*    ONE MASTER RECORD BECOMES ONE TABLE ROW.  EVERY FIELD ON
041500*    ACCOUNT-REC IS COPIED ACROSS - NOTHING ON THE MASTER MAY BE
041600*    SILENTLY DROPPED BY LOADING IT INTO THIS TABLE, OR THE NEW
041700*    MASTER 900/905 WRITE AT EOJ WOULD LOSE IT FOR EVERY ACCOUNT
041800*    THIS RUN DID NOT TOUCH.
041900 152-APPEND-TABLE-ROW.
042000
042100     ADD 1 TO WS-ACCT-TBL-COUNT.
042200     SET WS-ACCT-IDX TO WS-ACCT-TBL-COUNT.
042300     MOVE ACCT-ID OF ACCOUNT-REC TO TBL-ACCT-ID(WS-ACCT-IDX).
042400     MOVE ACCT-TYPE OF ACCOUNT-REC TO TBL-ACCT-TYPE(WS-ACCT-IDX).
042500     MOVE ACCT-BALANCE OF ACCOUNT-REC
042600         TO TBL-ACCT-BALANCE(WS-ACCT-IDX).
042700     MOVE ACCT-TYPE-DETAIL OF ACCOUNT-REC
042800         TO TBL-ACCT-TYPE-DETAIL(WS-ACCT-IDX).
042900*        TRUST OPS CONVERSION FIELDS - CARRIED INTO THE TABLE
043000*        UNCHANGED; THIS PROGRAM ONLY EVER WRITES THEM AT
043100*        ACCOUNT CREATION (210) OR RESTAMPS LAST-MAINT AT 222/234.
043200     MOVE ACCT-BRANCH-NUM OF ACCOUNT-REC
043300         TO TBL-ACCT-BRANCH-NUM(WS-ACCT-IDX).
043400     MOVE ACCT-OFFICER-CD OF ACCOUNT-REC
043500         TO TBL-ACCT-OFFICER-CD(WS-ACCT-IDX).
043600     MOVE ACCT-PRODUCT-CD OF ACCOUNT-REC
043700         TO TBL-ACCT-PRODUCT-CD(WS-ACCT-IDX).
043800     MOVE ACCT-OPEN-DATE OF ACCOUNT-REC
043900         TO TBL-ACCT-OPEN-DATE(WS-ACCT-IDX).
044000     MOVE ACCT-LAST-STMT-DATE OF ACCOUNT-REC
044100         TO TBL-ACCT-LAST-STMT-DATE(WS-ACCT-IDX).
044200     MOVE ACCT-LAST-MAINT-DATE OF ACCOUNT-REC
044300         TO TBL-ACCT-LAST-MAINT-DATE(WS-ACCT-IDX).
044400     MOVE ACCT-LAST-MAINT-BY OF ACCOUNT-REC
044500         TO TBL-ACCT-LAST-MAINT-BY(WS-ACCT-IDX).
044600     MOVE ACCT-STMT-CYCLE-CD OF ACCOUNT-REC
044700         TO TBL-ACCT-STMT-CYCLE-CD(WS-ACCT-IDX).
044800     MOVE ACCT-STMT-SEQ-NUM OF ACCOUNT-REC
044900         TO TBL-ACCT-STMT-SEQ-NUM(WS-ACCT-IDX).
045000     MOVE ACCT-STATUS-CD OF ACCOUNT-REC
045100         TO TBL-ACCT-STATUS-CD(WS-ACCT-IDX).
045200     MOVE ACCT-HOLD-CD OF ACCOUNT-REC
045300         TO TBL-ACCT-HOLD-CD(WS-ACCT-IDX).
045400     MOVE ACCT-JOINT-IND OF ACCOUNT-REC
045500         TO TBL-ACCT-JOINT-IND(WS-ACCT-IDX).
045600     MOVE ACCT-TAXID-NUM OF ACCOUNT-REC
045700         TO TBL-ACCT-TAXID-NUM(WS-ACCT-IDX).
045800     MOVE ACCT-OVERDRAFT-LIMIT OF ACCOUNT-REC
045900         TO TBL-ACCT-OVERDRAFT-LIMIT(WS-ACCT-IDX).
046000     MOVE ACCT-MIN-BALANCE-REQ OF ACCOUNT-REC
046100         TO TBL-ACCT-MIN-BALANCE-REQ(WS-ACCT-IDX).
046200     MOVE ACCT-PRIOR-BALANCE OF ACCOUNT-REC
046300         TO TBL-ACCT-PRIOR-BALANCE(WS-ACCT-IDX).
046400     MOVE ACCT-YTD-INTEREST OF ACCOUNT-REC
046500         TO TBL-ACCT-YTD-INTEREST(WS-ACCT-IDX).
046600     MOVE ACCT-YTD-FEES OF ACCOUNT-REC
046700         TO TBL-ACCT-YTD-FEES(WS-ACCT-IDX).
046800     PERFORM 155-READ-ACCOUNT THRU 155-EXIT.
046900
047000 152-EXIT.
047100     EXIT.
047200
047300*    STANDARD SEQUENTIAL READ AGAINST THE MASTER DURING TABLE
047400*    LOAD ONLY - NEVER PERFORMED AGAIN ONCE 150 HANDS OFF TO 100.
047500 155-READ-ACCOUNT.
047600
047700     READ ACCOUNT-FILE
047800         AT END MOVE 'YES' TO WS-EOF-ACCT-SW
047900         GO TO 155-EXIT
048000     END-READ.
048100
048200 155-EXIT.
048300     EXIT.
048400
048500*    A NULL OR BLANK ACCOUNT ID IS REJECTED BEFORE ANY LOOKUP, PER
048600*    STANDING BUSINESS RULE.  CALLER LOADS THE ID UNDER TEST INTO
048700*    WS-EDIT-ACCT-ID-CD BEFORE PERFORMING THIS - SEE 0930-061.
048800*    THIS WAY 240-POST-TRANSFER CAN RUN BOTH LEGS THROUGH THE
048900*    IDENTICAL CHECK 220/230 USE FOR A STAND-ALONE DEPOSIT OR
049000*    WITHDRAWAL, INSTEAD OF LETTING A BLANK LEG FALL THROUGH TO
049100*    216-LOOKUP-ACCOUNT AND COME BACK MISLABELED "NOT FOUND."
049200 200-EDIT-ACCT-ID.
049300
049400     MOVE 'YES' TO WS-INPUT-OK-SW.
049500     IF WS-EDIT-ACCT-ID-CD EQUAL TO SPACES
049600         MOVE 'NO ' TO WS-INPUT-OK-SW
049700         MOVE '** ERROR **  MISSING ACCOUNT ID' TO
049800              ERROR-MESSAGE-EL
049900         PERFORM 700-ERROR-DISPLAY THRU 700-EXIT.
050000
050100 200-EXIT.
050200     EXIT.
050300
050400*    BUILDS A NEW TABLE ROW FOR A 'C' MAINTENANCE CARD.  THE CARD
050500*    CARRIES ONLY ACCT-ID, TYPE AND OPENING BALANCE - NONE OF THE
050600*    TRUST OPS CONVERSION FIELDS HAVE ANY SOURCE ON A MAINTENANCE
050700*    CARD, SO THEY ARE DEFAULTED HERE TO WHAT AN ACCOUNT OPENED
050800*    TODAY, WITH NO BRANCH/OFFICER/TAX INFORMATION YET ON FILE,
050900*    WOULD ACTUALLY CARRY - SEE 0930-057.
051000 210-CREATE-ACCOUNT.
051100
051200     MOVE MAINT-ACCT-ID TO WS-EDIT-ACCT-ID-CD.
051300     PERFORM 200-EDIT-ACCT-ID THRU 200-EXIT.
051400     IF NOT INPUT-OK
051500         GO TO 210-EXIT.
051600     PERFORM 212-EDIT-OPEN-BAL THRU 212-EXIT.
051700     IF NOT INPUT-OK
051800         GO TO 210-EXIT.
051900     ADD 1 TO WS-ACCT-TBL-COUNT.
052000     SET WS-ACCT-IDX TO WS-ACCT-TBL-COUNT.
052100     MOVE MAINT-ACCT-ID       TO TBL-ACCT-ID(WS-ACCT-IDX).
052200     MOVE MAINT-NEW-ACCT-TYPE TO TBL-ACCT-TYPE(WS-ACCT-IDX).
052300     MOVE MAINT-AMOUNT        TO TBL-ACCT-BALANCE(WS-ACCT-IDX).
052400     IF TBL-ACCT-IS-SAVINGS(WS-ACCT-IDX)
052500         MOVE +0.0050 TO TBL-ACCT-INTEREST-RATE(WS-ACCT-IDX)
052600     ELSE
052700         MOVE ZERO TO TBL-ACCT-MONTHLY-TXN-COUNT(WS-ACCT-IDX).
052800*        NO BRANCH/OFFICER/PRODUCT/TAX-ID COMES IN ON THE
052900*        MAINTENANCE CARD - DEFAULT TO BLANK, SAME AS EVERY
053000*        ACCOUNT CONVERTED FROM THE OLD BRANCH SYSTEM CARRIED
053100*        UNTIL TRUST OPS KEYED IT IN OFF-LINE.
053200     MOVE SPACES TO TBL-ACCT-BRANCH-NUM(WS-ACCT-IDX).
053300     MOVE SPACES TO TBL-ACCT-OFFICER-CD(WS-ACCT-IDX).
053400     MOVE SPACES TO TBL-ACCT-PRODUCT-CD(WS-ACCT-IDX).
053500     MOVE SPACES TO TBL-ACCT-TAXID-NUM(WS-ACCT-IDX).
053600     MOVE ZERO TO TBL-ACCT-OVERDRAFT-LIMIT(WS-ACCT-IDX).
053700     MOVE ZERO TO TBL-ACCT-MIN-BALANCE-REQ(WS-ACCT-IDX).
053800*        OPEN-DATE AND LAST-MAINT ARE TODAY - THE ACCOUNT DID NOT
053900*        EXIST BEFORE THIS RUN.  LAST-STMT-DATE IS BLANK UNTIL
054000*        BANKINT CLOSES THE FIRST STATEMENT CYCLE.
054100     MOVE WS-CURRENT-DATE-8 TO TBL-ACCT-OPEN-DATE(WS-ACCT-IDX).
054200     MOVE SPACES TO TBL-ACCT-LAST-STMT-DATE(WS-ACCT-IDX).
054300     MOVE WS-CURRENT-DATE-8
054400         TO TBL-ACCT-LAST-MAINT-DATE(WS-ACCT-IDX).
054500     MOVE WS-PROGRAM-ID-LITERAL
054600         TO TBL-ACCT-LAST-MAINT-BY(WS-ACCT-IDX).
054700     MOVE '01' TO TBL-ACCT-STMT-CYCLE-CD(WS-ACCT-IDX).
054800     MOVE ZERO TO TBL-ACCT-STMT-SEQ-NUM(WS-ACCT-IDX).
054900*        A NEWLY OPENED ACCOUNT IS ACTIVE, UNHELD AND SINGLE-
055000*        OWNER UNTIL TOLD OTHERWISE - THE MAINTENANCE CARD HAS
055100*        NO HOLD-PROCESSING OR JOINT-OWNERSHIP TXN TYPE YET.
055200     MOVE 'A' TO TBL-ACCT-STATUS-CD(WS-ACCT-IDX).
055300     MOVE SPACES TO TBL-ACCT-HOLD-CD(WS-ACCT-IDX).
055400     MOVE 'N' TO TBL-ACCT-JOINT-IND(WS-ACCT-IDX).
055500*        PRIOR-BALANCE AND THE YTD ACCUMULATORS HAVE NOTHING TO
055600*        CARRY FORWARD YET - THE OPENING BALANCE IS ITS OWN
055700*        PRIOR-BALANCE UNTIL BANKINT RUNS THE FIRST MONTH END.
055800     MOVE MAINT-AMOUNT TO TBL-ACCT-PRIOR-BALANCE(WS-ACCT-IDX).
055900     MOVE ZERO TO TBL-ACCT-YTD-INTEREST(WS-ACCT-IDX).
056000     MOVE ZERO TO TBL-ACCT-YTD-FEES(WS-ACCT-IDX).
056100     MOVE MAINT-ACCT-ID TO TXN-ACCOUNT-ID.
056200     MOVE MAINT-AMOUNT  TO TXN-AMOUNT.
056300     MOVE 'C' TO TXN-TYPE-CD.
056400     PERFORM 850-WRITE-TRANSACTION-REC THRU 850-EXIT.
056500     ADD 1 TO WS-CREATE-CTR.
056600
056700 210-EXIT.
056800     EXIT.
056900
057000*    OPENING-BALANCE EDIT FOR A NEW ACCOUNT - CALLED ONLY BY 210.
057100 212-EDIT-OPEN-BAL.
057200
057300*    ZERO IS ALLOWED; A STRICTLY NEGATIVE OPENING BALANCE IS NOT.
057400     MOVE 'YES' TO WS-INPUT-OK-SW.
057500     IF MAINT-AMOUNT IS LESS THAN ZERO
057600         MOVE 'NO ' TO WS-INPUT-OK-SW
057700         MOVE '** ERROR **  NEGATIVE OPENING BALANCE' TO
057800              ERROR-MESSAGE-EL
057900         PERFORM 700-ERROR-DISPLAY THRU 700-EXIT.
058000
058100 212-EXIT.
058200     EXIT.
058300
058400*    AMOUNT EDIT SHARED BY DEPOSIT, WITHDRAWAL AND BOTH LEGS OF A
058500*    TRANSFER - CALLED BY 220/230/240, NEVER BY 210 (SEE 212).
058600 214-EDIT-AMOUNT.
058700
058800*    DEPOSIT/WITHDRAWAL AMOUNT MUST BE STRICTLY POSITIVE.
058900     MOVE 'YES' TO WS-INPUT-OK-SW.
059000     IF MAINT-AMOUNT IS NOT GREATER THAN ZERO
059100         MOVE 'NO ' TO WS-INPUT-OK-SW
059200         MOVE '** ERROR **  AMOUNT NOT POSITIVE' TO
059300              ERROR-MESSAGE-EL
059400         PERFORM 700-ERROR-DISPLAY THRU 700-EXIT.
059500
059600 214-EXIT.
059700     EXIT.
059800
059900 216-LOOKUP-ACCOUNT.
060000
060100*    LINEAR SEARCH OF THE TABLE-RESIDENT MASTER BY ACCT-ID; THE
060200*    TABLE IS NOT KEPT IN ANY PARTICULAR ORDER SO SEARCH ALL IS
060300*    NOT AVAILABLE HERE.
060400     MOVE 'NO ' TO WS-ACCT-FOUND-SW.
060500     SET WS-ACCT-IDX TO 1.
060600     SEARCH WS-ACCT-TBL-ENTRY
060700         AT END
060800             MOVE '** ERROR **  ACCOUNT NOT FOUND' TO
060900                  ERROR-MESSAGE-EL
061000             PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
061100         WHEN TBL-ACCT-ID(WS-ACCT-IDX) = WS-LOOKUP-ACCT-ID
061200             MOVE 'YES' TO WS-ACCT-FOUND-SW
061300     END-SEARCH.
061400
061500 216-EXIT.
061600     EXIT.
061700
061800*    STAND-ALONE DEPOSIT.  EDITS THE ID AND AMOUNT, LOOKS UP THE
061900*    ROW, AND HANDS OFF TO THE SHARED POSTING LOGIC AT 222 - THE
062000*    SAME PARAGRAPH THE DEPOSIT LEG OF A TRANSFER USES.
062100 220-DRIVE-DEPOSIT.
062200
062300     MOVE MAINT-ACCT-ID TO WS-EDIT-ACCT-ID-CD.
062400     PERFORM 200-EDIT-ACCT-ID THRU 200-EXIT.
062500     IF NOT INPUT-OK
062600         GO TO 220-EXIT.
062700     PERFORM 214-EDIT-AMOUNT THRU 214-EXIT.
062800     IF NOT INPUT-OK
062900         GO TO 220-EXIT.
063000     MOVE MAINT-ACCT-ID TO WS-LOOKUP-ACCT-ID.
063100     PERFORM 216-LOOKUP-ACCOUNT THRU 216-EXIT.
063200     IF NOT ACCT-FOUND
063300         GO TO 220-EXIT.
063400     MOVE MAINT-AMOUNT TO WS-LEG-AMOUNT.
063500*        STAND-ALONE DEPOSIT'S OWN CODE - 850 CARRIES WHATEVER
063600*        TXN-TYPE-CD HOLDS AT THE TIME IT IS CALLED, SO EVERY
063700*        CALLER OF 222/234 MUST SET IT FIRST - SEE 0930-067.
063800     MOVE 'D' TO TXN-TYPE-CD.
063900     PERFORM 222-POST-DEPOSIT-LEG THRU 222-EXIT.
064000     ADD 1 TO WS-DEPOSIT-CTR.
064100
064200 220-EXIT.
064300     EXIT.
064400
064500 222-POST-DEPOSIT-LEG.
064600
064700*    COMMON DEPOSIT LOGIC -- SHARED BY A STAND-ALONE DEPOSIT AND
064800*    BY THE DEPOSIT LEG OF A TRANSFER.  WS-ACCT-IDX MUST ALREADY
064900*    POINT AT THE TABLE ROW OF THE ACCOUNT BEING CREDITED, AND
065000*    TXN-TYPE-CD MUST ALREADY CARRY THE CALLER'S CODE - SEE 850.
065100     MOVE TBL-ACCT-BALANCE(WS-ACCT-IDX) TO WS-OLD-BALANCE.
065200     COMPUTE WS-NEW-BALANCE ROUNDED =
065300             WS-OLD-BALANCE + WS-LEG-AMOUNT.
065400     MOVE WS-NEW-BALANCE TO TBL-ACCT-BALANCE(WS-ACCT-IDX).
065500     IF TBL-ACCT-IS-CHECKING(WS-ACCT-IDX)
065600         ADD 1 TO TBL-ACCT-MONTHLY-TXN-COUNT(WS-ACCT-IDX).
065700*        RESTAMP LAST-MAINT ON THE ROW THIS LEG JUST TOUCHED -
065800*        SEE 0930-057.
065900     MOVE WS-CURRENT-DATE-8
066000         TO TBL-ACCT-LAST-MAINT-DATE(WS-ACCT-IDX).
066100     MOVE WS-PROGRAM-ID-LITERAL
066200         TO TBL-ACCT-LAST-MAINT-BY(WS-ACCT-IDX).
066300     MOVE TBL-ACCT-ID(WS-ACCT-IDX) TO TXN-ACCOUNT-ID.
066400     MOVE WS-LEG-AMOUNT TO TXN-AMOUNT.
066500     PERFORM 850-WRITE-TRANSACTION-REC THRU 850-EXIT.
066600
066700 222-EXIT.
066800     EXIT.
066900
067000*    STAND-ALONE WITHDRAWAL.  SAME SHAPE AS 220-DRIVE-DEPOSIT,
067100*    PLUS THE FUNDS-AVAILABLE EDIT AT 232 BEFORE POSTING.
067200 230-DRIVE-WITHDRAWAL.
067300
067400     MOVE MAINT-ACCT-ID TO WS-EDIT-ACCT-ID-CD.
067500     PERFORM 200-EDIT-ACCT-ID THRU 200-EXIT.
067600     IF NOT INPUT-OK
067700         GO TO 230-EXIT.
067800     PERFORM 214-EDIT-AMOUNT THRU 214-EXIT.
067900     IF NOT INPUT-OK
068000         GO TO 230-EXIT.
068100     MOVE MAINT-ACCT-ID TO WS-LOOKUP-ACCT-ID.
068200     PERFORM 216-LOOKUP-ACCOUNT THRU 216-EXIT.
068300     IF NOT ACCT-FOUND
068400         GO TO 230-EXIT.
068500     PERFORM 232-EDIT-FUNDS THRU 232-EXIT.
068600     IF NOT INPUT-OK
068700         GO TO 230-EXIT.
068800     MOVE MAINT-AMOUNT TO WS-LEG-AMOUNT.
068900*        STAND-ALONE WITHDRAWAL'S OWN CODE - SEE 0930-067.
069000     MOVE 'W' TO TXN-TYPE-CD.
069100     PERFORM 234-POST-WITHDRAWAL-LEG THRU 234-EXIT.
069200     ADD 1 TO WS-WITHDRAW-CTR.
069300
069400 230-EXIT.
069500     EXIT.
069600
069700*    FUNDS-AVAILABLE EDIT SHARED BY A STAND-ALONE WITHDRAWAL AND
069800*    THE DEBIT LEG OF A TRANSFER - CALLED BY 230 AND 240 ONLY.
069900 232-EDIT-FUNDS.
070000
070100*    BALANCE EQUAL TO THE WITHDRAWAL AMOUNT IS ALLOWED -- IT IS
070200*    ONLY A STRICTLY INSUFFICIENT BALANCE THAT IS REJECTED.  SEE
070300*    1103-027 ABOVE - THIS EDIT USED TO REJECT THE EXACT-ZERO
070400*    CASE AND HAD TO BE LOOSENED.
070500     MOVE 'YES' TO WS-INPUT-OK-SW.
070600     IF TBL-ACCT-BALANCE(WS-ACCT-IDX) IS LESS THAN MAINT-AMOUNT
070700         MOVE 'NO ' TO WS-INPUT-OK-SW
070800         MOVE '** ERROR **  INSUFFICIENT FUNDS' TO
070900              ERROR-MESSAGE-EL
071000         PERFORM 700-ERROR-DISPLAY THRU 700-EXIT.
071100
071200 232-EXIT.
071300     EXIT.
071400
071500 234-POST-WITHDRAWAL-LEG.
071600
071700*    COMMON WITHDRAWAL LOGIC -- SHARED BY A STAND-ALONE WITHDRAWAL
071800*    AND BY THE WITHDRAWAL LEG OF A TRANSFER.  NEW BALANCE IS THE
071900*    OLD BALANCE LESS THE AMOUNT -- NOT THE AMOUNT ITSELF.  AS IN
072000*    222, TXN-TYPE-CD MUST ALREADY CARRY THE CALLER'S CODE.
072100     MOVE TBL-ACCT-BALANCE(WS-ACCT-IDX) TO WS-OLD-BALANCE.
072200     COMPUTE WS-NEW-BALANCE ROUNDED =
072300             WS-OLD-BALANCE - WS-LEG-AMOUNT.
072400     MOVE WS-NEW-BALANCE TO TBL-ACCT-BALANCE(WS-ACCT-IDX).
072500     IF TBL-ACCT-IS-CHECKING(WS-ACCT-IDX)
072600         ADD 1 TO TBL-ACCT-MONTHLY-TXN-COUNT(WS-ACCT-IDX).
072700*        RESTAMP LAST-MAINT ON THE ROW THIS LEG JUST TOUCHED -
072800*        SEE 0930-057.
072900     MOVE WS-CURRENT-DATE-8
073000         TO TBL-ACCT-LAST-MAINT-DATE(WS-ACCT-IDX).
073100     MOVE WS-PROGRAM-ID-LITERAL
073200         TO TBL-ACCT-LAST-MAINT-BY(WS-ACCT-IDX).
073300     MOVE TBL-ACCT-ID(WS-ACCT-IDX) TO TXN-ACCOUNT-ID.
073400     COMPUTE TXN-AMOUNT = WS-LEG-AMOUNT * -1.
073500     PERFORM 850-WRITE-TRANSACTION-REC THRU 850-EXIT.
073600
073700 234-EXIT.
073800     EXIT.
073900
074000*    A TRANSFER IS ONE UNIT OF WORK.  BOTH LEGS ARE EDITED, AND
074100*    BOTH TABLE ROWS LOCATED AND THEIR INDEXES HELD, BEFORE EITHER
074200*    LEG IS POSTED -- ON ANY REJECT, NEITHER ROW IS TOUCHED AND NO
074300*    TRANSACTION IS LOGGED.  PER 0930-061, THE SOURCE AND
074400*    DESTINATION IDS BOTH NOW RUN THROUGH 200-EDIT-ACCT-ID BEFORE
074500*    EITHER ONE IS LOOKED UP, SAME AS A STAND-ALONE DEPOSIT OR
074600*    WITHDRAWAL - A BLANK ID ON EITHER LEG COMES BACK "MISSING
074700*    ACCOUNT ID," NOT A CONFUSING "ACCOUNT NOT FOUND."
074800 240-POST-TRANSFER.
074900
075000*        SOURCE/DEST/AMOUNT ARE HELD OFF THE MAINTENANCE CARD
075100*        BEFORE EITHER LOOKUP RUNS, SINCE WS-LOOKUP-ACCT-ID AND
075200*        WS-EDIT-ACCT-ID-CD ARE REUSED FOR BOTH LEGS BELOW.
075300     MOVE MAINT-ACCT-ID   TO WS-HOLD-SOURCE-ID.
075400     MOVE MAINT-ACCT-ID-2 TO WS-HOLD-DEST-ID.
075500     MOVE MAINT-AMOUNT    TO WS-HOLD-XFER-AMT.
075600     MOVE WS-HOLD-SOURCE-ID TO WS-EDIT-ACCT-ID-CD.
075700     PERFORM 200-EDIT-ACCT-ID THRU 200-EXIT.
075800     IF NOT INPUT-OK
075900         GO TO 240-EXIT.
076000     MOVE WS-HOLD-DEST-ID TO WS-EDIT-ACCT-ID-CD.
076100     PERFORM 200-EDIT-ACCT-ID THRU 200-EXIT.
076200     IF NOT INPUT-OK
076300         GO TO 240-EXIT.
076400     PERFORM 214-EDIT-AMOUNT THRU 214-EXIT.
076500     IF NOT INPUT-OK
076600         GO TO 240-EXIT.
076700     MOVE WS-HOLD-SOURCE-ID TO WS-LOOKUP-ACCT-ID.
076800     PERFORM 216-LOOKUP-ACCOUNT THRU 216-EXIT.
076900     IF NOT ACCT-FOUND
077000         GO TO 240-EXIT.
077100     PERFORM 232-EDIT-FUNDS THRU 232-EXIT.
077200     IF NOT INPUT-OK
077300         GO TO 240-EXIT.
077400*        SOURCE ROW FOUND AND FUNDS ARE SUFFICIENT - HOLD ITS
077500*        INDEX BEFORE THE DEST SEARCH OVERWRITES WS-ACCT-IDX.
077600     SET WS-HOLD-SOURCE-IDX TO WS-ACCT-IDX.
077700     MOVE WS-HOLD-DEST-ID TO WS-LOOKUP-ACCT-ID.
077800     PERFORM 216-LOOKUP-ACCOUNT THRU 216-EXIT.
077900     IF NOT ACCT-FOUND
078000         GO TO 240-EXIT.
078100     SET WS-HOLD-DEST-IDX TO WS-ACCT-IDX.
078200
078300*    BOTH ACCOUNTS EXIST AND FUNDS ARE SUFFICIENT -- APPLY BOTH
078400*    LEGS AGAINST THEIR OWN TABLE ROWS.  THE TXN-TYPE-CD MOVES
078500*    BELOW (SET HERE, NOT BY 222/234 - SEE THE NOTE AT 850) AND
078600*    THE CROSS-REFERENCE ID LET BANKTXL SHOW THE TWO LEGS AS ONE
078700*    LOGICAL TRANSFER INSTEAD OF AN UNRELATED DEBIT AND CREDIT.
078800     SET WS-ACCT-IDX TO WS-HOLD-SOURCE-IDX.
078900     MOVE WS-HOLD-XFER-AMT TO WS-LEG-AMOUNT.
079000*        DEBIT LEG - 'X' PER BANKTXN'S TXN-IS-TRANSFER-DEBIT.
079100     MOVE 'X' TO TXN-TYPE-CD.
079200     MOVE WS-HOLD-DEST-ID TO TXN-XREF-ACCT-ID.
079300     PERFORM 234-POST-WITHDRAWAL-LEG THRU 234-EXIT.
079400     SET WS-ACCT-IDX TO WS-HOLD-DEST-IDX.
079500     MOVE WS-HOLD-XFER-AMT TO WS-LEG-AMOUNT.
079600*        CREDIT LEG - 'Y' PER BANKTXN'S TXN-IS-TRANSFER-CREDIT.
079700     MOVE 'Y' TO TXN-TYPE-CD.
079800     MOVE WS-HOLD-SOURCE-ID TO TXN-XREF-ACCT-ID.
079900     PERFORM 222-POST-DEPOSIT-LEG THRU 222-EXIT.
080000     ADD 1 TO WS-TRANSFER-CTR.
080100
080200 240-EXIT.
080300     EXIT.
080400
080500*    EOJ DIAGNOSTIC COUNTS - SYSOUT ONLY, NO PRINTED REPORT.  ANY
080600*    OPERATOR WATCHING THE RUN CAN SEE AT A GLANCE WHETHER THE
080700*    READ COUNT TIES TO CREATE+DEPOSIT+WITHDRAW+TRANSFER+REJECT.
080800 550-DISPLAY-PROG-DIAG.
080900
081000     DISPLAY '****     BANKUPD RUNNING    ****'.
081100     DISPLAY 'MAINTENANCE TRANSACTIONS READ    ' WS-READ-CTR.
081200     DISPLAY 'ACCOUNTS CREATED                 ' WS-CREATE-CTR.
081300     DISPLAY 'DEPOSITS POSTED                  ' WS-DEPOSIT-CTR.
081400     DISPLAY 'WITHDRAWALS POSTED               ' WS-WITHDRAW-CTR.
081500     DISPLAY 'TRANSFERS POSTED                 ' WS-TRANSFER-CTR.
081600     DISPLAY 'TRANSACTIONS REJECTED            ' WS-REJECT-CTR.
081700     DISPLAY '****     BANKUPD EOJ        ****'.
081800
081900 550-EXIT.
082000     EXIT.
082100
082200*    SHARED REJECT HANDLER - EVERY EDIT FAILURE IN THIS PROGRAM
082300*    COMES THROUGH HERE SO THE REJECT COUNT AND THE SYSOUT
082400*    MESSAGE FORMAT STAY CONSISTENT NO MATTER WHICH EDIT FIRED.
082500 700-ERROR-DISPLAY.
082600
082700     ADD 1 TO WS-REJECT-CTR.
082800     DISPLAY ERROR-MESSAGE-EL.
082900     DISPLAY 'TXN TYPE: ' MAINT-TXN-TYPE
083000             '  ACCT: '   MAINT-ACCT-ID.
083100
083200 700-EXIT.
083300     EXIT.
083400
083500*    STANDARD SEQUENTIAL READ AGAINST THE MAINTENANCE-TRANSACTION
083600*    FILE - DRIVES THE MAIN PERFORM UNTIL LOOP AT 000-MAINLINE.
083700 800-READ-MAINT-TRAN.
083800
083900     READ MAINT-TRAN-FILE
084000         AT END MOVE 'YES' TO WS-EOF-MAINT-SW
084100         GO TO 800-EXIT
084200     END-READ.
084300
084400 800-EXIT.
084500     EXIT.
084600
084700*    WRITES ONE ENTRY TO THE SHARED TRANSACTION LOG - SEE
084800*    BANKTXN.CPY'S HEADER.  TXN-SOURCE-PGM AND TXN-BATCH-SEQ-NUM
084900*    ARE STAMPED HERE SO EVERY ROW THIS PROGRAM EVER WRITES
085000*    CARRIES BOTH, REGARDLESS OF WHICH CALLER GOT HERE.
085100*    TXN-TYPE-CD IS NOT SET HERE - EACH CALLER SETS ITS OWN CODE
085200*    BEFORE PERFORMING THIS, SINCE ONLY THE CALLER KNOWS WHICH
085300*    KIND OF ENTRY IT IS POSTING - SEE 0930-067 ABOVE FOR WHY
085400*    THAT DISTINCTION MATTERS AND WHERE IT WAS ONCE MISSED.
085500 850-WRITE-TRANSACTION-REC.
085600
085700     MOVE FUNCTION CURRENT-DATE (1:8) TO TXN-DATE.
085800     MOVE WS-PROGRAM-ID-LITERAL TO TXN-SOURCE-PGM.
085900     ADD 1 TO WS-READ-CTR GIVING TXN-BATCH-SEQ-NUM.
086000     WRITE TRANSACTION-REC.
086100
086200 850-EXIT.
086300     EXIT.
086400
086500*    TABLE IS WRITTEN BACK OUT IN LOAD ORDER -- THIS IS THE NEW
086600*    MASTER FOR THE NEXT RUN.
086700 900-WRITE-NEW-MASTER.
086800
086900     PERFORM 905-WRITE-TABLE-ROW THRU 905-EXIT
087000         VARYING WS-ACCT-IDX FROM 1 BY 1
087100         UNTIL WS-ACCT-IDX > WS-ACCT-TBL-COUNT.
087200
087300 900-EXIT.
087400     EXIT.
087500
087600*    ONE TABLE ROW BECOMES ONE NEW-MASTER RECORD.  MIRROR IMAGE OF
087700*    152-APPEND-TABLE-ROW - EVERY FIELD MOVED IN MUST BE MOVED
087800*    BACK OUT, IN THE SAME ORDER, OR THE NEW MASTER DRIFTS FROM
087900*    THE OLD ONE'S LAYOUT FOR ANY ROW THIS RUN DID NOT TOUCH.
088000 905-WRITE-TABLE-ROW.
088100
088200     MOVE TBL-ACCT-ID(WS-ACCT-IDX) TO ACCT-ID OF ACCOUNT-REC.
088300     MOVE TBL-ACCT-TYPE(WS-ACCT-IDX) TO ACCT-TYPE OF ACCOUNT-REC.
088400     MOVE TBL-ACCT-BALANCE(WS-ACCT-IDX)
088500         TO ACCT-BALANCE OF ACCOUNT-REC.
088600     MOVE TBL-ACCT-TYPE-DETAIL(WS-ACCT-IDX)
088700         TO ACCT-TYPE-DETAIL OF ACCOUNT-REC.
088800     MOVE TBL-ACCT-BRANCH-NUM(WS-ACCT-IDX)
088900         TO ACCT-BRANCH-NUM OF ACCOUNT-REC.
089000     MOVE TBL-ACCT-OFFICER-CD(WS-ACCT-IDX)
089100         TO ACCT-OFFICER-CD OF ACCOUNT-REC.
089200     MOVE TBL-ACCT-PRODUCT-CD(WS-ACCT-IDX)
089300         TO ACCT-PRODUCT-CD OF ACCOUNT-REC.
089400     MOVE TBL-ACCT-OPEN-DATE(WS-ACCT-IDX)
089500         TO ACCT-OPEN-DATE OF ACCOUNT-REC.
089600     MOVE TBL-ACCT-LAST-STMT-DATE(WS-ACCT-IDX)
089700         TO ACCT-LAST-STMT-DATE OF ACCOUNT-REC.
089800     MOVE TBL-ACCT-LAST-MAINT-DATE(WS-ACCT-IDX)
089900         TO ACCT-LAST-MAINT-DATE OF ACCOUNT-REC.
090000     MOVE TBL-ACCT-LAST-MAINT-BY(WS-ACCT-IDX)
090100         TO ACCT-LAST-MAINT-BY OF ACCOUNT-REC.
090200     MOVE TBL-ACCT-STMT-CYCLE-CD(WS-ACCT-IDX)
090300         TO ACCT-STMT-CYCLE-CD OF ACCOUNT-REC.
090400     MOVE TBL-ACCT-STMT-SEQ-NUM(WS-ACCT-IDX)
090500         TO ACCT-STMT-SEQ-NUM OF ACCOUNT-REC.
090600     MOVE TBL-ACCT-STATUS-CD(WS-ACCT-IDX)
090700         TO ACCT-STATUS-CD OF ACCOUNT-REC.
090800     MOVE TBL-ACCT-HOLD-CD(WS-ACCT-IDX)
090900         TO ACCT-HOLD-CD OF ACCOUNT-REC.
091000     MOVE TBL-ACCT-JOINT-IND(WS-ACCT-IDX)
091100         TO ACCT-JOINT-IND OF ACCOUNT-REC.
091200     MOVE TBL-ACCT-TAXID-NUM(WS-ACCT-IDX)
091300         TO ACCT-TAXID-NUM OF ACCOUNT-REC.
091400     MOVE TBL-ACCT-OVERDRAFT-LIMIT(WS-ACCT-IDX)
091500         TO ACCT-OVERDRAFT-LIMIT OF ACCOUNT-REC.
091600     MOVE TBL-ACCT-MIN-BALANCE-REQ(WS-ACCT-IDX)
091700         TO ACCT-MIN-BALANCE-REQ OF ACCOUNT-REC.
091800     MOVE TBL-ACCT-PRIOR-BALANCE(WS-ACCT-IDX)
091900         TO ACCT-PRIOR-BALANCE OF ACCOUNT-REC.
092000     MOVE TBL-ACCT-YTD-INTEREST(WS-ACCT-IDX)
092100         TO ACCT-YTD-INTEREST OF ACCOUNT-REC.
092200     MOVE TBL-ACCT-YTD-FEES(WS-ACCT-IDX)
092300         TO ACCT-YTD-FEES OF ACCOUNT-REC.
092400     WRITE NEW-ACCOUNT-REC FROM ACCOUNT-REC.
092500
092600 905-EXIT.
092700     EXIT.
