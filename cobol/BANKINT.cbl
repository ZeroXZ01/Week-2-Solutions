000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BANKINT.
000300 AUTHOR.        R J TOLAND.
000400 INSTALLATION.  COMMERCIAL NATIONAL TRUST - DEPOSIT SYSTEMS.
000500 DATE-WRITTEN.  03-18-94.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL.
000800
000900*****************************************************************
001000*  PROGRAM USED TO RUN THE MONTHLY FEES AND INTEREST BATCH:      *
001100*  BANKINT READS EVERY ACCOUNT MASTER RECORD, CREDITS SAVINGS    *
001200*  INTEREST OR DEBITS THE CHECKING MAINTENANCE FEE, REWRITES THE *
001300*  MASTER WITH THE NEW BALANCE, POSTS THE NET ADJUSTMENT TO THE  *
001400*  TRANSACTION LOG AND PRINTS A CONTROL-TOTAL BATCH SUMMARY.     *
001500*  THIS IS THE PRIMARY MONTH-END CYCLE JOB.                      *
001600*****************************************************************
001700
001800*****************************************************************
001900*  CHANGE LOG.                                                  *
002000*  03-18-94  RJT  0318-006  ORIGINAL PROGRAM                    *
002100*  07-22-96  RJT  0722-021  CHECKING FEE NOW WAIVED WHEN THE     *
002200*                           STATEMENT-CYCLE TXN COUNT IS >= 5    *
002300*  11-03-97  RJT  1103-028  FEE MAY NOT DRIVE A CHECKING BALANCE *
002400*                           NEGATIVE - FLOOR AT ZERO             *
002500*  02-05-99  KLM  0205-033  Y2K -- TXN-DATE NOW CARRIES FULL     *
002600*                           CCYY, REVIEWED AND SIGNED OFF        *
002700*  09-14-01  KLM  0914-045  MONTHLY-TXN-COUNT RESET TO ZERO      *
002800*                           AFTER THE FEE IS COMPUTED, NOT       *
002900*                           BEFORE - WAS UNDERCHARGING BY ONE    *
003000*                           STATEMENT CYCLE                      *
003100*  06-25-02  RJT  0625-053  TRANSACTION-FILE WAS OPENED OUTPUT - *
003200*                           TRUNCATED BANKUPD'S DAILY POSTINGS   *
003300*                           EVERY TIME THE MONTH-END CYCLE RAN.  *
003400*                           NOW OPENED EXTEND, SAME LOG AS       *
003500*                           BANKUPD, SO BANKTXL SEES BOTH        *
003600*                           PROGRAMS' ENTRIES                    *
003700*  09-30-02  RJT  0930-062  ACCOUNT MASTER WIDENED BY THE TRUST  *
003800*                           OPS CONVERSION - SEE BANKACT.  THIS  *
003900*                           RUN NOW STAMPS ACCT-PRIOR-BALANCE    *
004000*                           AND ACCUMULATES THE YTD INTEREST/FEE *
004100*                           FIELDS ON EVERY ROW IT TOUCHES, AND  *
004200*                           CLOSES THE STATEMENT CYCLE (LAST-    *
004300*                           STMT-DATE/STMT-SEQ-NUM) SINCE THIS   *
004400*                           IS THE JOB THAT ACTUALLY CUTS THE    *
004500*                           STATEMENT.  WHOLE-GROUP WRITE AT 900 *
004600*                           CARRIES THE WIDER RECORD THROUGH     *
004700*                           WITHOUT ANY CHANGE TO THAT PARAGRAPH.*
004800*  09-30-02  RJT  0930-063  TRANSACTION LOG ENTRY POSTED BY 400  *
004900*                           NOW CARRIES TXN-TYPE-CD ('I' OR 'F'),*
005000*                           TXN-SOURCE-PGM AND A BATCH-LOCAL     *
005100*                           SEQUENCE NUMBER, SAME AS BANKUPD'S   *
005200*                           POSTINGS - SEE BANKTXN'S 0930-059/   *
005300*                           0930-060.  AN INTEREST/FEE POSTING   *
005400*                           HAS NO CROSS-REFERENCE ACCOUNT, SO   *
005500*                           TXN-XREF-ACCT-ID IS LEFT BLANK.      *
005600*  09-30-02  RJT  0930-066  COMMENTED UP THE WORKING-STORAGE AND *
005700*                           BATCH-SUMMARY PARAGRAPHS AFTER AN    *
005800*                           OPS AUDITOR COULDN'T TELL FROM THE   *
005900*                           SOURCE ALONE WHY SM-VALUE'S PICTURE  *
006000*                           HAS A TRAILING SIGN OR WHY THE       *
006100*                           WAIVER CONSTANT IS WHERE IT IS.      *
006200*****************************************************************
006300
006400 ENVIRONMENT DIVISION.
006500
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER.   IBM-390.
006800 OBJECT-COMPUTER.   IBM-390.
006900 SPECIAL-NAMES.
007000*    C01 DRIVES THE PRINTER TO A NEW PAGE FOR THE SUMMARY REPORT'S
007100*    BANNER LINE - SAME CARRIAGE-CONTROL CONVENTION BANKRPT USES.
007200     C01 IS NEXT-PAGE.
007300
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600
007700*    ACCOUNT MASTER - READ SEQUENTIAL BY ACCT-ID FOR THE BATCH,
007800*    PRODUCTION WOULD RUN THIS AS A KSDS
007900     SELECT ACCOUNT-FILE ASSIGN TO ACCTMSTR
008000         ORGANIZATION IS SEQUENTIAL
008100         ACCESS MODE IS SEQUENTIAL
008200         FILE STATUS IS WS-ACCT-STATUS.
008300
008400*    TRANSACTION LOG - APPEND-ONLY, WRITTEN SEQUENTIAL
008500     SELECT TRANSACTION-FILE ASSIGN TO UT-S-TRANLOG
008600         ACCESS MODE IS SEQUENTIAL
008700         FILE STATUS IS WS-TRAN-STATUS.
008800
008900*    SORTED REWRITE OF THE MASTER - NEW BALANCES REPLACE THE OLD
009000     SELECT NEW-ACCOUNT-FILE ASSIGN TO UT-S-NEWACCTM
009100         ACCESS MODE IS SEQUENTIAL
009200         FILE STATUS IS WS-NEWACCT-STATUS.
009300
009400*    MONTH-END BATCH SUMMARY REPORT
009500     SELECT SUMMARY-RPT ASSIGN TO UT-S-INTRPT
009600         ACCESS MODE IS SEQUENTIAL
009700         FILE STATUS IS WS-RPT-STATUS.
009800
009900 DATA DIVISION.
010000
010100 FILE SECTION.
010200
010300*    ACCOUNT MASTER - RECORD CONTAINS MUST TRACK BANKACT.CPY'S
010400*    OWN LENGTH; SEE THAT COPYBOOK'S HEADER FOR THE FIELD LIST.
010500 FD  ACCOUNT-FILE
010600     RECORD CONTAINS 160 CHARACTERS
010700     DATA RECORD IS ACCOUNT-REC.
010800     COPY BANKACT.
010900
011000*    NEW MASTER - THE REWRITTEN BALANCE (AND, AS OF 0930-062, THE
011100*    PRIOR-BALANCE/YTD/STATEMENT-CYCLE FIELDS) GOES OUT HERE VIA
011200*    A WHOLE-GROUP WRITE AT 900 - NO FIELD-BY-FIELD MOVE LIST TO
011300*    MAINTAIN IN THIS PROGRAM, UNLIKE BANKUPD'S TABLE-RESIDENT
011400*    DESIGN.
011500 FD  NEW-ACCOUNT-FILE
011600     RECORD CONTAINS 160 CHARACTERS
011700     DATA RECORD IS NEW-ACCOUNT-REC.
011800 01  NEW-ACCOUNT-REC                 PIC X(160).
011900*    ALTERNATE FLAT VIEW - KEPT SO A ONE-OFF UTILITY CAN DUMP THIS
012000*    FILE WITHOUT COPYING BANKACT, SAME PATTERN AS THE SORT-WORK
012100*    AREAS IN BANKRPT AND BANKTXL.
012200 01  NEW-ACCOUNT-REC-MAP REDEFINES NEW-ACCOUNT-REC.
012300     05  FILLER                      PIC X(160).
012400
012500*    TRANSACTION LOG - RECORD CONTAINS MUST TRACK BANKTXN.CPY'S
012600*    OWN LENGTH.  OPENED EXTEND - SEE 0625-053 ABOVE.
012700 FD  TRANSACTION-FILE
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 80 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS TRANSACTION-REC.
013300     COPY BANKTXN.
013400
013500*    SUMMARY REPORT - ONE FLAT PRINT LINE, BUILT UP IN WORKING-
013600*    STORAGE (SM-SUMMARY-LINE / SM-COUNT-LINE BELOW) AND MOVED IN
013700*    WHOLE BEFORE EACH WRITE - THERE IS NO REPORT WRITER HERE.
013800 FD  SUMMARY-RPT
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE STANDARD
014100     RECORD CONTAINS 80 CHARACTERS
014200     BLOCK CONTAINS 0 RECORDS
014300     DATA RECORD IS SUMMARY-RPT-LINE.
014400 01  SUMMARY-RPT-LINE                PIC X(80).
014500
014600 WORKING-STORAGE SECTION.
014700
014800*    ONE SWITCH, ONE FILE - THIS PROGRAM IS A SINGLE SEQUENTIAL
014900*    PASS OVER THE MASTER, SO IT NEEDS NO OTHER EOF INDICATOR.
015000 01  PROGRAM-INDICATOR-SWITCHES.
015100     05  WS-EOF-ACCT-SW          PIC X(3)   VALUE 'NO '.
015200         88  EOF-ACCOUNTS                   VALUE 'YES'.
015300
015400*    FILE STATUS CODES - NOT ACTIVELY TESTED IN THIS VERSION
015500*    (SAME AS BANKUPD/BANKRPT/BANKTXL), BUT DECLARED SO A FUTURE
015600*    ABEND-HANDLING PASS HAS SOMEWHERE TO LAND WITHOUT TOUCHING
015700*    THE SELECT CLAUSES AGAIN.
015800 01  FILE-STATUS-CODES.
015900     05  WS-ACCT-STATUS          PIC X(2)   VALUE SPACES.
016000     05  WS-NEWACCT-STATUS       PIC X(2)   VALUE SPACES.
016100     05  WS-TRAN-STATUS          PIC X(2)   VALUE SPACES.
016200     05  WS-RPT-STATUS           PIC X(2)   VALUE SPACES.
016300
016400*    SAVINGS RATE AND CHECKING FEE PER THE STANDARD FEE SCHEDULE.
016500*    BOTH LIVE HERE, NOT ON A PARAMETER CARD, BECAUSE THE FEE
016600*    SCHEDULE CHANGES ON A QUARTERLY BOARD RESOLUTION, NOT A
016700*    NIGHTLY RUN-TO-RUN BASIS - A RECOMPILE PER SCHEDULE CHANGE
016800*    HAS BEEN THE HOUSE PRACTICE SINCE THE ORIGINAL 0318-006.
016900 01  WS-RATE-AND-FEE-CONSTANTS.
017000     05  WS-SAVINGS-RATE         PIC S9V9(4) COMP-3 VALUE +0.0050.
017100*        FLAT-BYTE VIEW OF THE RATE FOR A ONE-OFF DUMP UTILITY -
017200*        NEVER MOVED TO OR FROM THIS FIELD BY THIS PROGRAM ITSELF.
017300     05  WS-SAVINGS-RATE-ALT REDEFINES WS-SAVINGS-RATE
017400                              PIC X(3).
017500     05  WS-CHECKING-FEE         PIC S9(5)V99 COMP-3 VALUE +10.00.
017600*        SEE 0722-021 - A CHECKING ACCOUNT THAT MADE AT LEAST THIS
017700*        MANY TRANSACTIONS IN THE CYCLE JUST ENDED SKIPS THE FEE.
017800     05  WS-WAIVER-TXN-CT        PIC S9(5) COMP-3    VALUE +5.
017900
018000*    RUN-LEVEL CONTROL TOTALS - PRINTED BY 600-PRINT-BATCH-SUMMARY
018100*    AT END OF JOB AND USED BY NO OTHER PARAGRAPH, SO THEY ARE ALL
018200*    ACCUMULATED HERE RATHER THAN CARRIED ON A PARAMETER AREA.
018300 01  WS-ACCUMULATORS.
018400     05  WS-ACCT-CTR             PIC S9(7) COMP-3   VALUE ZERO.
018500     05  WS-SAVINGS-CTR          PIC S9(7) COMP-3   VALUE ZERO.
018600     05  WS-CHECKING-CTR         PIC S9(7) COMP-3   VALUE ZERO.
018700     05  WS-INTEREST-TL          PIC S9(9)V99 COMP-3 VALUE ZERO.
018800     05  WS-FEES-TL              PIC S9(9)V99 COMP-3 VALUE ZERO.
018900     05  WS-ENDING-BAL-TL        PIC S9(11)V99 COMP-3 VALUE ZERO.
019000*        TRANSACTION-LOG SEQUENCE WITHIN THIS RUN - SEE 0930-063.
019100*        BANKUPD HAS ITS OWN SEPARATE COUNTER; THE TWO PROGRAMS
019200*        NEVER RUN AGAINST THE LOG AT THE SAME TIME SO THERE IS
019300*        NO COLLISION RISK BETWEEN THEM.
019400     05  WS-TXN-SEQ-CTR          PIC S9(7) COMP-3   VALUE ZERO.
019500
019600*    SCRATCH FIELDS USED WHILE ONE ACCOUNT IS BEING PROCESSED -
019700*    NONE OF THESE SURVIVE FROM ONE 200-PRSS-ACCOUNT-RECORDS TRIP
019800*    TO THE NEXT, UNLIKE THE ACCUMULATORS ABOVE.
019900 01  WS-WORK-FIELDS.
020000     05  WS-OLD-BALANCE          PIC S9(9)V99 COMP-3 VALUE ZERO.
020100     05  WS-NEW-BALANCE          PIC S9(9)V99 COMP-3 VALUE ZERO.
020200     05  WS-INTEREST-AMT         PIC S9(9)V99 COMP-3 VALUE ZERO.
020300     05  WS-FEE-AMT              PIC S9(9)V99 COMP-3 VALUE ZERO.
020400     05  WS-ADJUSTMENT           PIC S9(9)V99 COMP-3 VALUE ZERO.
020500*        FLAT-BYTE VIEW OF THE ADJUSTMENT, KEPT FOR THE SAME
020600*        ONE-OFF-DUMP REASON AS WS-SAVINGS-RATE-ALT ABOVE.
020700     05  WS-ADJUSTMENT-ALT REDEFINES WS-ADJUSTMENT
020800                              PIC X(6).
020900*        RUN DATE, CAPTURED ONCE AT START-UP, USED TO CLOSE THE
021000*        STATEMENT CYCLE ON EVERY ROW (270-CLOSE-STMT-CYCLE) SO
021100*        EVERY ACCOUNT IN THIS RUN CARRIES THE SAME STATEMENT
021200*        DATE, NOT A SLIGHTLY DIFFERENT ONE DEPENDING ON WHEN IN
021300*        THE RUN IT WAS READ - SAME REASONING AS BANKUPD'S COPY
021400*        OF THIS FIELD GROUP.
021500     05  WS-CURRENT-DATE-FIELDS.
021600         10  WS-CURRENT-DATE.
021700             15  WS-CURRENT-YEAR     PIC 9(4).
021800             15  WS-CURRENT-MONTH    PIC 9(2).
021900             15  WS-CURRENT-DAY      PIC 9(2).
022000         10  FILLER                  PIC X(14).
022100*        NUMERIC REDEFINE SO WS-CURRENT-DATE-8 CAN BE MOVED
022200*        STRAIGHT INTO ACCT-LAST-STMT-DATE WITHOUT AN EDIT.
022300     05  WS-CURRENT-DATE-NUM REDEFINES WS-CURRENT-DATE-FIELDS.
022400         10  WS-CURRENT-DATE-8        PIC 9(8).
022500         10  FILLER                   PIC X(14).
022600
022700*        STAMPED INTO TXN-SOURCE-PGM ON EVERY POSTING THIS
022800*        PROGRAM WRITES - SEE 0930-063.
022900 01  WS-PROGRAM-ID-LITERAL       PIC X(8) VALUE 'BANKINT '.
023000
023100*    ONE LABEL/AMOUNT ROW ON THE SUMMARY REPORT - SM-VALUE'S
023200*    TRAILING MINUS EDITS A NEGATIVE TOTAL WITH A TRAILING SIGN,
023300*    NOT A LEADING ONE, MATCHING HOW THE BRANCH STATEMENT PRINTS
023400*    AMOUNTS ELSEWHERE IN THE SHOP.
023500 01  SM-SUMMARY-LINE.
023600     05  SM-LABEL                PIC X(32).
023700     05  SM-VALUE                PIC Z,ZZZ,ZZ9.99-.
023800     05  FILLER                  PIC X(37).
023900
024000*    ONE LABEL/COUNT ROW ON THE SUMMARY REPORT - NO SIGN POSITION
024100*    SINCE A RECORD COUNT IS NEVER NEGATIVE.
024200 01  SM-COUNT-LINE.
024300     05  SM-CT-LABEL             PIC X(32).
024400     05  SM-CT-VALUE             PIC ZZ,ZZ9.
024500     05  FILLER                  PIC X(45).
024600
024700 PROCEDURE DIVISION.
024800
024900*    TOP OF THE MONTH-END RUN - EVERY MASTER RECORD IS READ ONCE,
025000*    PROCESSED, AND REWRITTEN; A BATCH SUMMARY PRINTS AT EOJ.
025100*    UNLIKE BANKUPD THIS PROGRAM HAS NO TABLE-RESIDENT MASTER -
025200*    IT IS A STRAIGHT READ/PROCESS/WRITE SEQUENTIAL PASS, SINCE
025300*    EVERY ROW ON THE FILE IS TOUCHED EXACTLY ONCE AND IN ORDER.
025400 000-MAINLINE SECTION.
025500
025600*    NEW-ACCOUNT-FILE OPENS OUTPUT (IT IS A FRESH FILE EVERY RUN)
025700*    BUT TRANSACTION-FILE OPENS EXTEND - SEE 0625-053, THE DAY
025800*    OPENING IT OUTPUT SILENTLY THREW AWAY BANKUPD'S POSTINGS.
025900     OPEN INPUT  ACCOUNT-FILE
026000          OUTPUT NEW-ACCOUNT-FILE
026100          OUTPUT SUMMARY-RPT
026200          EXTEND TRANSACTION-FILE.
026300     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-FIELDS.
026400     PERFORM 800-READ-ACCOUNT THRU 800-EXIT.
026500     PERFORM 200-PRSS-ACCOUNT-RECORDS THRU 200-EXIT
026600         UNTIL EOF-ACCOUNTS.
026700     PERFORM 600-PRINT-BATCH-SUMMARY THRU 600-EXIT.
026800     CLOSE ACCOUNT-FILE
026900           NEW-ACCOUNT-FILE
027000           TRANSACTION-FILE
027100           SUMMARY-RPT.
027200     MOVE ZERO TO RETURN-CODE.
027300     GOBACK.
027400
027500*    ONE MASTER RECORD, ONE TRIP THROUGH HERE.  PRIOR-BALANCE IS
027600*    CAPTURED BEFORE EITHER CALCULATION RUNS SO THE AUDIT FIELD
027700*    REFLECTS THE BALANCE AS OF THE START OF THIS RUN, NOT SOME
027800*    INTERMEDIATE VALUE - SEE 0930-062.
027900 200-PRSS-ACCOUNT-RECORDS.
028000
028100     ADD 1 TO WS-ACCT-CTR.
028200     MOVE ACCT-BALANCE TO WS-OLD-BALANCE.
028300     MOVE WS-OLD-BALANCE TO ACCT-PRIOR-BALANCE.
028400*        ONE PRODUCT OR THE OTHER - SEE BANKACT'S ACCT-TYPE-CD
028500*        88-LEVELS.  THERE IS NO THIRD PRODUCT TYPE FOR THIS
028600*        BATCH TO WORRY ABOUT.
028700     EVALUATE TRUE
028800         WHEN ACCT-IS-SAVINGS
028900             ADD 1 TO WS-SAVINGS-CTR
029000             PERFORM 250-CALC-SAVINGS-INTEREST THRU 250-EXIT
029100         WHEN ACCT-IS-CHECKING
029200             ADD 1 TO WS-CHECKING-CTR
029300             PERFORM 260-CALC-CHECKING-FEE THRU 260-EXIT
029400     END-EVALUATE.
029500     PERFORM 270-CLOSE-STMT-CYCLE THRU 270-EXIT.
029600     PERFORM 400-POST-ADJUSTMENT THRU 400-EXIT.
029700     PERFORM 900-WRITE-NEW-ACCOUNT THRU 900-EXIT.
029800     ADD ACCT-BALANCE TO WS-ENDING-BAL-TL.
029900     PERFORM 800-READ-ACCOUNT THRU 800-EXIT.
030000
030100 200-EXIT.
030200     EXIT.
030300
030400*    INTEREST IS ALWAYS A CREDIT - IT CANNOT MAKE THE BALANCE
030500*    NEGATIVE.  THE YTD ACCUMULATOR IS A RUNNING TOTAL CARRIED ON
030600*    THE MASTER ITSELF, PER 0930-062, SO AUDIT CAN TIE OUT A
030700*    SINGLE ACCOUNT'S YEAR-TO-DATE INTEREST WITHOUT SUMMING EVERY
030800*    POSTING ON BANKTXN BACK TO JANUARY.
030900 250-CALC-SAVINGS-INTEREST.
031000
031100     COMPUTE WS-INTEREST-AMT ROUNDED =
031200             WS-OLD-BALANCE * WS-SAVINGS-RATE.
031300     COMPUTE WS-NEW-BALANCE ROUNDED =
031400             WS-OLD-BALANCE + WS-INTEREST-AMT.
031500     MOVE WS-NEW-BALANCE TO ACCT-BALANCE.
031600     ADD WS-INTEREST-AMT TO WS-INTEREST-TL.
031700     ADD WS-INTEREST-AMT TO ACCT-YTD-INTEREST.
031800
031900 250-EXIT.
032000     EXIT.
032100
032200*    FLAT FEE, WAIVED WHEN MONTHLY-TXN-COUNT >= WAIVER THRESHOLD.
032300*    FEE NEVER DRIVES THE BALANCE BELOW ZERO - IT FLOORS AT THE
032400*    AVAILABLE BALANCE.  SEE 1103-028 ABOVE FOR WHY THE FLOOR IS
032500*    THERE.  TXN COUNT RESET HAPPENS LAST, AFTER THE FEE ITSELF
032600*    IS COMPUTED - SEE 0914-045, THE RESET USED TO HAPPEN FIRST
032700*    AND SILENTLY WAIVED EVERY FEE FOR A YEAR.
032800 260-CALC-CHECKING-FEE.
032900
033000     IF ACCT-MONTHLY-TXN-COUNT IS GREATER THAN OR EQUAL TO
033100                                   WS-WAIVER-TXN-CT
033200         MOVE ZERO TO WS-FEE-AMT
033300     ELSE
033400         IF WS-OLD-BALANCE IS LESS THAN WS-CHECKING-FEE
033500             MOVE WS-OLD-BALANCE TO WS-FEE-AMT
033600         ELSE
033700             MOVE WS-CHECKING-FEE TO WS-FEE-AMT.
033800     COMPUTE WS-NEW-BALANCE ROUNDED =
033900             WS-OLD-BALANCE - WS-FEE-AMT.
034000     MOVE WS-NEW-BALANCE TO ACCT-BALANCE.
034100     ADD WS-FEE-AMT TO WS-FEES-TL.
034200     ADD WS-FEE-AMT TO ACCT-YTD-FEES.
034300     MOVE ZERO TO ACCT-MONTHLY-TXN-COUNT.
034400
034500 260-EXIT.
034600     EXIT.
034700
034800*    BANKINT IS THE JOB THAT ACTUALLY CUTS THE STATEMENT, SO IT IS
034900*    THE ONE THAT ADVANCES THE STATEMENT-SEQUENCE NUMBER AND
035000*    RECORDS THE DATE THE CYCLE CLOSED - SEE 0930-062.  THIS RUNS
035100*    FOR EVERY ACCOUNT, SAVINGS OR CHECKING, SINCE BOTH PRODUCTS
035200*    ARE ON THE SAME MONTHLY CYCLE.
035300 270-CLOSE-STMT-CYCLE.
035400
035500     MOVE WS-CURRENT-DATE-8 TO ACCT-LAST-STMT-DATE.
035600     ADD 1 TO ACCT-STMT-SEQ-NUM.
035700
035800 270-EXIT.
035900     EXIT.
036000
036100*    NET CHANGE IN BALANCE THIS RUN (CREDIT FOR SAVINGS, DEBIT FOR
036200*    CHECKING) IS POSTED AS ONE TRANSACTION-LOG ENTRY.  TXN-TYPE-
036300*    CD DISTINGUISHES AN INTEREST CREDIT FROM A FEE DEBIT ON THE
036400*    HISTORY LISTING - SEE 0930-063.  THERE IS NO CROSS-REFERENCE
036500*    ACCOUNT FOR A MONTH-END POSTING, SO TXN-XREF-ACCT-ID IS LEFT
036600*    BLANK.
036700 400-POST-ADJUSTMENT.
036800
036900     COMPUTE WS-ADJUSTMENT = ACCT-BALANCE - WS-OLD-BALANCE.
037000     MOVE ACCT-ID         TO TXN-ACCOUNT-ID.
037100     MOVE WS-ADJUSTMENT   TO TXN-AMOUNT.
037200     MOVE FUNCTION CURRENT-DATE (1:8) TO TXN-DATE.
037300*        SEE BANKTXN'S 88-LEVELS - 'I' FOR AN INTEREST CREDIT,
037400*        'F' FOR A FEE DEBIT.  NO THIRD CASE IS POSSIBLE HERE
037500*        SINCE 200 ONLY ARRIVES VIA ONE OF THE TWO EVALUATE ARMS.
037600     EVALUATE TRUE
037700         WHEN ACCT-IS-SAVINGS
037800             MOVE 'I' TO TXN-TYPE-CD
037900         WHEN ACCT-IS-CHECKING
038000             MOVE 'F' TO TXN-TYPE-CD
038100     END-EVALUATE.
038200     MOVE WS-PROGRAM-ID-LITERAL TO TXN-SOURCE-PGM.
038300     MOVE SPACES TO TXN-XREF-ACCT-ID.
038400     ADD 1 TO WS-TXN-SEQ-CTR.
038500     MOVE WS-TXN-SEQ-CTR TO TXN-BATCH-SEQ-NUM.
038600     WRITE TRANSACTION-REC.
038700
038800 400-EXIT.
038900     EXIT.
039000
039100*    CONTROL-TOTAL SUMMARY - LETS OPERATIONS AND ACCOUNTING TIE
039200*    OUT THE RUN WITHOUT RE-ADDING EVERY MASTER RECORD BY HAND.
039300*    PRINTS ON ITS OWN PAGE (ADVANCING NEXT-PAGE) SO IT NEVER
039400*    RUNS TOGETHER WITH WHATEVER PRINTED ON THIS FORM BEFORE.
039500 600-PRINT-BATCH-SUMMARY.
039600
039700     MOVE SPACES TO SUMMARY-RPT-LINE.
039800     WRITE SUMMARY-RPT-LINE AFTER ADVANCING NEXT-PAGE.
039900     MOVE 'MONTHLY FEES AND INTEREST BATCH SUMMARY' TO SM-LABEL.
040000     PERFORM 650-WRITE-LABEL-LINE THRU 650-EXIT.
040100     MOVE SPACES TO SUMMARY-RPT-LINE.
040200     WRITE SUMMARY-RPT-LINE.
040300*        THREE COUNT LINES, THEN THREE DOLLAR LINES - COUNTS
040400*        FIRST SO THE READER KNOWS HOW MANY ACCOUNTS THE DOLLAR
040500*        TOTALS BELOW REPRESENT BEFORE SEEING THE TOTALS.
040600     MOVE 'ACCOUNTS PROCESSED'           TO SM-CT-LABEL.
040700     MOVE WS-ACCT-CTR                    TO SM-CT-VALUE.
040800     PERFORM 660-WRITE-COUNT-LINE THRU 660-EXIT.
040900     MOVE '  SAVINGS ACCOUNTS'           TO SM-CT-LABEL.
041000     MOVE WS-SAVINGS-CTR                 TO SM-CT-VALUE.
041100     PERFORM 660-WRITE-COUNT-LINE THRU 660-EXIT.
041200     MOVE '  CHECKING ACCOUNTS'          TO SM-CT-LABEL.
041300     MOVE WS-CHECKING-CTR                TO SM-CT-VALUE.
041400     PERFORM 660-WRITE-COUNT-LINE THRU 660-EXIT.
041500     MOVE 'TOTAL INTEREST CREDITED'      TO SM-LABEL.
041600     MOVE WS-INTEREST-TL                 TO SM-VALUE.
041700     PERFORM 650-WRITE-LABEL-LINE THRU 650-EXIT.
041800     MOVE 'TOTAL FEES COLLECTED'         TO SM-LABEL.
041900     MOVE WS-FEES-TL                     TO SM-VALUE.
042000     PERFORM 650-WRITE-LABEL-LINE THRU 650-EXIT.
042100     MOVE 'ENDING TOTAL BALANCE'         TO SM-LABEL.
042200     MOVE WS-ENDING-BAL-TL               TO SM-VALUE.
042300     PERFORM 650-WRITE-LABEL-LINE THRU 650-EXIT.
042400
042500 600-EXIT.
042600     EXIT.
042700
042800*    ONE LABEL/AMOUNT LINE ON THE SUMMARY REPORT.
042900 650-WRITE-LABEL-LINE.
043000
043100     WRITE SUMMARY-RPT-LINE FROM SM-SUMMARY-LINE
043200         AFTER ADVANCING 1.
043300
043400 650-EXIT.
043500     EXIT.
043600
043700*    ONE LABEL/COUNT LINE ON THE SUMMARY REPORT.
043800 660-WRITE-COUNT-LINE.
043900
044000     WRITE SUMMARY-RPT-LINE FROM SM-COUNT-LINE
044100         AFTER ADVANCING 1.
044200
044300 660-EXIT.
044400     EXIT.
044500
044600*    STANDARD SEQUENTIAL READ - NO FILE-STATUS CHECK BEYOND AT END
044700*    SAME AS EVERY OTHER READ PARAGRAPH IN THIS SUITE.
044800 800-READ-ACCOUNT.
044900
045000     READ ACCOUNT-FILE
045100         AT END MOVE 'YES' TO WS-EOF-ACCT-SW
045200         GO TO 800-EXIT
045300     END-READ.
045400
045500 800-EXIT.
045600     EXIT.
045700
045800*    WHOLE-GROUP WRITE - EVERY FIELD ON ACCOUNT-REC, INCLUDING THE
045900*    TRUST OPS CONVERSION FIELDS THIS PROGRAM NEVER TOUCHES
046000*    DIRECTLY, GOES OUT UNCHANGED.  UNLIKE BANKUPD'S TABLE-
046100*    RESIDENT DESIGN THERE IS NO FIELD-BY-FIELD MOVE LIST HERE TO
046200*    KEEP IN STEP WITH BANKACT.CPY.
046300 900-WRITE-NEW-ACCOUNT.
046400
046500     WRITE NEW-ACCOUNT-REC FROM ACCOUNT-REC.
046600
046700 900-EXIT.
046800     EXIT.
