000100******************************************************************
000200*                                                                *
000300*    BANKACT  --  ACCOUNT MASTER RECORD LAYOUT                   *
000400*                                                                *
000500*    ONE ENTRY PER SAVINGS OR CHECKING ACCOUNT.  READ/REWRITTEN  *
000600*    BY BANKUPD (MAINTENANCE), BANKINT (MONTHLY BATCH) AND       *
000700*    BANKRPT (REPORTS).  FILE IS KEYED ON ACCT-ID; PRODUCTION    *
000800*    WOULD HOLD THIS AS AN INDEXED (KSDS) FILE -- THE TEST BUILD *
000900*    HAS NO ISAM HANDLER SO THE SAMPLE DATA IS CARRIED AS A      *
001000*    FIXED-LENGTH FLAT FILE OF THIS LAYOUT, ONE RECORD PER LINE. *
001100*                                                                *
001200******************************************************************
001300*    CHANGE LOG.                                                *
001400*    03-11-94  RJT  0311-004  ORIGINAL LAYOUT FOR ACCOUNT MASTER *
001500*    07-22-96  RJT  0722-019  ADDED ACCT-TYPE-DETAIL REDEFINES   *
001600*                             SO SAVINGS RATE AND CHECKING TXN   *
001700*                             COUNT SHARE ONE STORAGE AREA       *
001800*    02-05-99  KLM  0205-031  Y2K -- NO DATE FIELDS ON THIS      *
001900*                             RECORD, REVIEWED AND SIGNED OFF    *
002000*    09-14-01  KLM  0914-044  WIDENED FILLER FOR FUTURE FIELDS   *
002100*    09-30-02  RJT  0930-057  TRUST OPS CONVERSION -- BRANCH,    *
002200*                             OFFICER, PRODUCT, OPEN/STATEMENT/  *
002300*                             MAINTENANCE DATES, HOLD AND STATUS *
002400*                             CODES AND THE TAX-ID/OVERDRAFT/    *
002500*                             MIN-BALANCE FIELDS MOVED OVER FROM *
002600*                             THE OLD BRANCH SYSTEM WERE CARRIED *
002700*                             AS BLANK FILLER ON THIS LAYOUT     *
002800*                             SINCE CONVERSION -- NOW NAMED AND  *
002900*                             IN USE.  THE 09-14-01 FILLER IS    *
003000*                             FINALLY SPENT.                    *
003100*    09-30-02  RJT  0930-058  ADDED PRIOR-BALANCE AND THE YTD    *
003200*                             INTEREST/FEE ACCUMULATORS SO AUDIT *
003300*                             CAN TIE MONTH-END ADJUSTMENTS BACK *
003400*                             TO THE MASTER WITHOUT REBUILDING   *
003500*                             THEM FROM THE TRANSACTION LOG      *
003600******************************************************************
003700
003800 01  ACCOUNT-REC.
003900*        ACCOUNT NUMBER -- FIRST 3 BYTES CARRY THE PRODUCT FAMILY
004000*        CODE HISTORICALLY ASSIGNED BY THE OLD BRANCH SYSTEM (E.G.
004100*        'SAV'/'CHK'), REMAINDER IS THE ISSUING SEQUENCE NUMBER.
004200*        THE NUMERIC REDEFINE LETS 220/222 REPORT LOGIC SORT OR
004300*        RANGE-TEST THE SEQUENCE PORTION WITHOUT UNSTRINGING IT.
004400     05  ACCT-ID.
004500         10  ACCT-ID-TYPE-CD         PIC X(3).
004600         10  ACCT-ID-SEQ             PIC X(7).
004700         10  ACCT-ID-SEQ-NUM REDEFINES ACCT-ID-SEQ
004800                                     PIC 9(7).
004900     05  ACCT-TYPE                  PIC X(8).
005000         88  ACCT-IS-SAVINGS             VALUE 'SAVINGS '.
005100         88  ACCT-IS-CHECKING            VALUE 'CHECKING'.
005200     05  ACCT-BALANCE                PIC S9(9)V99 COMP-3.
005300*        TYPE-SPECIFIC AREA -- SAVINGS CARRIES ITS MONTHLY RATE
005400*        HERE, CHECKING CARRIES ITS STATEMENT-CYCLE TXN COUNT IN
005500*        THE SAME BYTES.  AN ACCOUNT IS NEVER BOTH, SO THE UNION
005600*        COSTS NOTHING.
005700     05  ACCT-TYPE-DETAIL.
005800         10  ACCT-INTEREST-RATE      PIC S9V9(4) COMP-3.
005900     05  ACCT-CHECKING-DETAIL REDEFINES ACCT-TYPE-DETAIL.
006000         10  ACCT-MONTHLY-TXN-COUNT  PIC S9(5) COMP-3.
006100*
006200*        --- FIELDS ADDED BY THE 09-30-02 TRUST OPS CONVERSION ---
006300*
006400*        BRANCH/OFFICER/PRODUCT IDENTIFICATION -- NOT CARRIED ON
006500*        THE DAILY MAINTENANCE CARD, SO BANKUPD ONLY EVER DEFAULTS
006600*        THESE AT ACCOUNT CREATION AND PASSES THEM THROUGH
006700*        UNCHANGED ON EVERY SUBSEQUENT MAINTENANCE RUN.
006800     05  ACCT-BRANCH-NUM             PIC X(4).
006900     05  ACCT-OFFICER-CD             PIC X(5).
007000     05  ACCT-PRODUCT-CD             PIC X(4).
007100*        DATE BLOCK -- CCYYMMDD, DISPLAY, SAME CONVENTION AS
007200*        BANKTXN'S TXN-DATE.  OPEN-DATE IS STAMPED ONCE AT
007300*        CREATION; THE NUMERIC REDEFINE IS FOR FUTURE AGE-OF-
007400*        ACCOUNT REPORTING, NOT YET CUT OVER.
007500     05  ACCT-OPEN-DATE              PIC X(8).
007600     05  ACCT-OPEN-DATE-NUM REDEFINES ACCT-OPEN-DATE
007700                                     PIC 9(8).
007800     05  ACCT-LAST-STMT-DATE         PIC X(8).
007900*        LAST-MAINT DATE/BY ARE RESTAMPED EVERY TIME BANKUPD
008000*        POSTS A LEG AGAINST THIS ROW -- SEE 222/234/210 -- SO
008100*        OPERATIONS CAN TELL A STALE ROW FROM ONE TOUCHED TODAY
008200*        WITHOUT GREPPING THE TRANSACTION LOG.
008300     05  ACCT-LAST-MAINT-DATE        PIC X(8).
008400     05  ACCT-LAST-MAINT-BY          PIC X(8).
008500     05  ACCT-STMT-CYCLE-CD          PIC X(2).
008600     05  ACCT-STMT-SEQ-NUM           PIC S9(3) COMP-3.
008700*        STATUS/HOLD/JOINT INDICATORS -- BANKUPD DOES NOT YET
008800*        EDIT AGAINST THESE (NO MAINTENANCE-CARD TXN TYPE SETS OR
008900*        TESTS THEM); THEY ARE CARRIED FOR THE HOLD-PROCESSING
009000*        WORK REQUEST STILL SITTING IN THE BACKLOG.
009100     05  ACCT-STATUS-CD              PIC X(1).
009200         88  ACCT-STATUS-ACTIVE          VALUE 'A'.
009300         88  ACCT-STATUS-DORMANT         VALUE 'D'.
009400         88  ACCT-STATUS-CLOSED          VALUE 'C'.
009500     05  ACCT-HOLD-CD                PIC X(1).
009600         88  ACCT-NO-HOLD                VALUE ' '.
009700         88  ACCT-ADMIN-HOLD             VALUE 'A'.
009800         88  ACCT-LEGAL-HOLD             VALUE 'L'.
009900     05  ACCT-JOINT-IND              PIC X(1).
010000         88  ACCT-IS-JOINT               VALUE 'Y'.
010100*        TAX REPORTING AND LENDING-LIMIT FIELDS CARRIED OVER FROM
010200*        THE OLD BRANCH SYSTEM AT CONVERSION.
010300     05  ACCT-TAXID-NUM              PIC X(9).
010400     05  ACCT-OVERDRAFT-LIMIT        PIC S9(7)V99 COMP-3.
010500     05  ACCT-MIN-BALANCE-REQ        PIC S9(7)V99 COMP-3.
010600*        AUDIT TRAIL FOR THE MONTH-END ADJUSTMENT -- PRIOR-BALANCE
010700*        IS THE BALANCE BANKINT READ THIS ROW WITH BEFORE POSTING
010800*        INTEREST OR FEE; THE YTD ACCUMULATORS ARE A RUNNING TOTAL
010900*        SO THE ADJUSTMENT NEED NOT BE REBUILT FROM BANKTXN.
011000     05  ACCT-PRIOR-BALANCE          PIC S9(9)V99 COMP-3.
011100     05  ACCT-YTD-INTEREST           PIC S9(7)V99 COMP-3.
011200     05  ACCT-YTD-FEES               PIC S9(7)V99 COMP-3.
011300     05  FILLER                      PIC X(46).
