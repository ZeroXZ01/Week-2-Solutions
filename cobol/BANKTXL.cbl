000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BANKTXL.
000300 AUTHOR.        R J TOLAND.
000400 INSTALLATION.  COMMERCIAL NATIONAL TRUST - DEPOSIT SYSTEMS.
000500 DATE-WRITTEN.  04-09-94.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL.
000800
000900*****************************************************************
001000*  PROGRAM USED TO LIST THE TRANSACTION LOG: BANKTXL             *
001100*     UPSI-0 OFF   ONE ACCOUNT, MOST-RECENT TXN-DATE FIRST --    *
001200*                   TARGET ACCOUNT COMES IN ON THE PARM CARD     *
001300*     UPSI-0 ON    EVERY TRANSACTION ON THE LOG, READ ORDER      *
001400*  REQUESTED BY TELLER SUPERVISION SO A CUSTOMER DISPUTE CAN BE  *
001500*  RESEARCHED WITHOUT PULLING THE WHOLE LOG ON MICROFICHE.       *
001600*****************************************************************
001700
001800*****************************************************************
001900*  CHANGE LOG.                                                  *
002000*  04-09-94  RJT  0409-009  ORIGINAL PROGRAM - ALL-TRANSACTIONS  *
002100*                           LISTING ONLY                         *
002200*  08-30-96  RJT  0830-024  ADDED UPSI-0 OFF BY-ACCOUNT LISTING, *
002300*                           MOST-RECENT-FIRST, PER TELLER SUPV   *
002400*                           REQUEST                              *
002500*  02-05-99  KLM  0205-035  Y2K -- TXN-DATE-NUM CARRIES CCYYMMDD *
002600*                           SORT COMPARE STILL VALID PAST 1999,  *
002700*                           REVIEWED AND SIGNED OFF              *
002800*  09-14-01  KLM  0914-047  "NO TRANSACTIONS" MESSAGE ADDED      *
002900*                           AFTER AN EMPTY RUN CAME BACK WITH A  *
003000*                           BLANK REPORT AND TELLER SUPV THOUGHT *
003100*                           THE JOB HAD FAILED                   *
003200*  09-30-02  RJT  0930-065  TRANSACTION LOG WIDENED TO 80 BYTES  *
003300*                           BY THE TRUST OPS CONVERSION - SEE    *
003400*                           BANKTXN.  THE SORT-WORK RECORD AND   *
003500*                           ITS BODY/FILLER BELOW WIDEN TO MATCH.*
003600*                           NOTE THIS ALSO FIXES A LATENT BUG:   *
003700*                           SORT-TXN-BODY WAS ONLY 52 BYTES      *
003800*                           AGAINST A 52-BYTE REMAINDER OF THE   *
003900*                           OLD 60-BYTE RECORD, WHICH WAS RIGHT  *
004000*                           THEN BUT WOULD HAVE SILENTLY CLIPPED *
004100*                           THE NEW FIELDS HAD IT BEEN LEFT AS   *
004200*                           IS.  NEITHER LISTING PRINTS THE NEW  *
004300*                           TYPE/SOURCE/XREF/SEQUENCE FIELDS YET *
004400*                           - THAT IS A SEPARATE REQUEST.        *
004500*  09-30-02  RJT  0930-068  ADDED PARAGRAPH-LEVEL AND FIELD-     *
004600*                           LEVEL COMMENTARY THROUGHOUT AFTER    *
004700*                           A NEW HIRE ASKED WHY WS-LINE-CTR IS  *
004800*                           COMP-3 WITH A REDEFINE NOBODY MOVES  *
004900*                           ANYTHING INTO, AND WHY THE TWO       *
005000*                           REPORT PATHS DO NOT SHARE ONE        *
005100*                           HEADING ROUTINE.                     *
005200*****************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.   IBM-390.
005800 OBJECT-COMPUTER.   IBM-390.
005900 SPECIAL-NAMES.
006000*    UPSI-0 SELECTS THE REPORT PATH - SEE THE PROGRAM BANNER
006100*    ABOVE FOR WHAT EACH SETTING MEANS.  OPERATIONS SETS THE
006200*    SWITCH IN THE JCL EXEC STATEMENT'S PARM, NOT ON A CARD.
006300     C01 IS NEXT-PAGE
006400     UPSI-0 ON STATUS IS ALL-TRANSACTIONS-RUN
006500         OFF STATUS IS BY-ACCOUNT-RUN.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900
007000*    ONE-CARD PARM DECK CARRYING THE TARGET ACCOUNT ID FOR THE
007100*    BY-ACCOUNT PATH ONLY - NEVER OPENED ON AN ALL-TRANSACTIONS
007200*    RUN, SINCE THAT PATH TAKES NO PARAMETERS.
007300     SELECT PARM-CARD-FILE ASSIGN TO PARMCARD
007400         ORGANIZATION IS SEQUENTIAL
007500         FILE STATUS IS WS-PARM-STATUS.
007600
007700*    TRANSACTION LOG - INSERT-ONLY, WRITTEN BY BANKUPD AND BANKINT
007800     SELECT TRANSACTION-FILE ASSIGN TO TXNLOG
007900         ORGANIZATION IS SEQUENTIAL
008000         ACCESS MODE IS SEQUENTIAL
008100         FILE STATUS IS WS-TXN-STATUS.
008200
008300*    SORT WORK FILE FOR THE BY-ACCOUNT PATH ONLY - THE ALL-
008400*    TRANSACTIONS PATH NEVER SORTS, SINCE IT LISTS THE LOG IN
008500*    THE ORDER BANKUPD/BANKINT WROTE IT.
008600     SELECT SW-TXN-SORT-FILE ASSIGN TO UT-S-SORTWK02.
008700
008800     SELECT TXN-RPT ASSIGN TO UT-S-TXNRPT
008900         ACCESS MODE IS SEQUENTIAL
009000         FILE STATUS IS WS-RPT-STATUS.
009100
009200 DATA DIVISION.
009300
009400 FILE SECTION.
009500
009600*    THE ONLY FIELD ON THE CARD - THE REST IS FILLER RESERVED IN
009700*    CASE A FUTURE REQUEST ADDS A DATE-RANGE OR TXN-TYPE FILTER
009800*    TO THIS SAME PARM DECK.  THE ALT REDEFINE IS THE FLAT-BYTE
009900*    VIEW USED IF THE CARD EVER NEEDS TO BE DUMPED FOR DEBUGGING.
010000 FD  PARM-CARD-FILE
010100     RECORD CONTAINS 80 CHARACTERS
010200     DATA RECORD IS PARM-CARD-REC.
010300 01  PARM-CARD-REC.
010400     05  PARM-TARGET-ACCT-ID     PIC X(10).
010500     05  FILLER                  PIC X(70).
010600 01  PARM-CARD-REC-ALT REDEFINES PARM-CARD-REC.
010700     05  FILLER                  PIC X(80).
010800
010900*    RECORD CONTAINS MUST TRACK BANKTXN.CPY'S OWN LENGTH; SEE
011000*    THAT COPYBOOK'S HEADER FOR THE FIELD LIST.
011100 FD  TRANSACTION-FILE
011200     RECORD CONTAINS 80 CHARACTERS
011300     DATA RECORD IS TRANSACTION-REC.
011400     COPY BANKTXN.
011500
011600*    SORT-WORK RECORD - THE DATE COMES OUT FRONT AS THE SORT KEY,
011700*    THE REST OF TRANSACTION-REC RIDES ALONG UNTOUCHED IN THE BODY
011800*    SORT-TXN-BODY MUST BE SIZED TO (RECORD CONTAINS) MINUS THE
011900*    8-BYTE KEY, OR 212-RELEASE-BODY'S MOVE BELOW SILENTLY CLIPS
012000*    THE TAIL OF TRANSACTION-REC - SEE 0930-065 ABOVE FOR WHY THIS
012100*    ONCE MATTERED.
012200 SD  SW-TXN-SORT-FILE
012300     RECORD CONTAINS 80 CHARACTERS
012400     DATA RECORD IS SW-TXN-SORT-WORK.
012500 01  SW-TXN-SORT-WORK.
012600     05  SORT-DATE-KEY            PIC 9(8).
012700     05  SORT-TXN-BODY            PIC X(72).
012800*        FLAT-BYTE VIEW OF THE WHOLE SORT RECORD - NOT USED BY
012900*        EITHER PROCEDURE BELOW, KEPT FOR THE SAME ONE-OFF-DUMP
013000*        REASON AS EVERY OTHER "-ALT" REDEFINE IN THIS SUITE.
013100 01  SW-TXN-SORT-WORK-ALT REDEFINES SW-TXN-SORT-WORK.
013200     05  FILLER                   PIC X(80).
013300
013400 FD  TXN-RPT
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 80 CHARACTERS
013800     BLOCK CONTAINS 0 RECORDS
013900     DATA RECORD IS TXN-RPT-LINE.
014000 01  TXN-RPT-LINE                 PIC X(80).
014100
014200 WORKING-STORAGE SECTION.
014300
014400*    ONE EOF SWITCH PER INPUT STREAM - THE RAW TRANSACTION LOG
014500*    AND, ON THE BY-ACCOUNT PATH ONLY, THE SORT-WORK FILE COMING
014600*    BACK OUT OF 220'S OUTPUT PROCEDURE.  WS-ANY-MATCH-SW IS
014700*    SEPARATE FROM BOTH - IT ANSWERS "DID THE TARGET ACCOUNT HAVE
014800*    ANY ROWS AT ALL", NOT "HAS THE SORT BEEN DRAINED".
014900 01  PROGRAM-INDICATOR-SWITCHES.
015000     05  WS-EOF-TXN-SW           PIC X(3)   VALUE 'NO '.
015100         88  EOF-TRANSACTIONS                VALUE 'YES'.
015200     05  WS-EOF-SRT-SW           PIC X(3)   VALUE 'NO '.
015300         88  EOF-SORTED-TRANS                VALUE 'YES'.
015400     05  WS-ANY-MATCH-SW         PIC X(3)   VALUE 'NO '.
015500         88  ANY-TRANSACTIONS-MATCHED         VALUE 'YES'.
015600
015700*    NOT ACTIVELY TESTED IN THIS VERSION - SEE THE SAME NOTE IN
015800*    BANKUPD/BANKINT/BANKRPT.
015900 01  FILE-STATUS-CODES.
016000     05  WS-PARM-STATUS          PIC X(2)   VALUE SPACES.
016100     05  WS-TXN-STATUS           PIC X(2)   VALUE SPACES.
016200     05  WS-RPT-STATUS           PIC X(2)   VALUE SPACES.
016300
016400*    WS-LINE-CTR DOUBLES AS THE BY-ACCOUNT LISTING'S "IS THIS THE
016500*    FIRST DETAIL LINE" TEST AT 226 BELOW (ZERO MEANS THE HEADING
016600*    HAS NOT PRINTED YET) AND AS A RUNNING LINE COUNT ON THE
016700*    ALL-TRANSACTIONS LISTING AT 310, WHICH NEVER TESTS IT BACK -
016800*    THE COUNT ITSELF IS KEPT ONLY IN CASE A PAGE-BREAK FEATURE IS
016900*    EVER ADDED.
017000 01  WS-COUNTERS.
017100     05  WS-LINE-CTR             PIC S9(3) COMP-3   VALUE ZERO.
017200*        FLAT-BYTE VIEW OF WS-LINE-CTR - NOT MOVED INTO BY
017300*        EITHER PATH TODAY, CARRIED FOR THE SAME REASON AS THE
017400*        OTHER "-ALT" REDEFINES ABOVE: IF A DUMP OF THIS COUNTER
017500*        IS EVER NEEDED IN AN ABEND WALK-BACK, THE BYTES ARE
017600*        ALREADY NAMED RATHER THAN HAVING TO BE FIGURED OUT COLD.
017700     05  WS-LINE-CTR-ALT REDEFINES WS-LINE-CTR
017800                              PIC X(2).
017900
018000*    HOLDS THE ACCOUNT ID OFF THE PARM CARD FOR THE LIFE OF THE
018100*    RUN - THE PARM-CARD-FILE ITSELF IS CLOSED RIGHT AFTER 100
018200*    READS IT, SO EVERY LATER PARAGRAPH COMPARES AGAINST THIS
018300*    COPY RATHER THAN RE-OPENING THE PARM FILE.
018400 01  WS-TARGET-ACCT-ID           PIC X(10)  VALUE SPACES.
018500
018600*    BY-ACCOUNT LISTING'S HEADING - PRINTED ONCE PER RUN, EITHER
018700*    UP FRONT (IF THE ACCOUNT HAS NO ROWS) OR AT THE FIRST
018800*    MATCHING RECORD (SEE 226 BELOW).
018900 01  AL-HEADING.
019000     05  FILLER            PIC X(30)  VALUE
019100         'Transaction History Listing: '.
019200     05  AL-ACCT-ID-HDR    PIC X(10)  VALUE SPACES.
019300     05  FILLER            PIC X(40)  VALUE SPACES.
019400
019500 01  AL-BORDER-LINE              PIC X(23) VALUE
019600     '+----------+----------+'.
019700
019800 01  AL-HEADER-1.
019900     05  FILLER            PIC X(1)   VALUE SPACES.
020000     05  FILLER            PIC X(12)  VALUE '| Date      '.
020100     05  FILLER            PIC X(10)  VALUE '| Amount  |'.
020200     05  FILLER            PIC X(57)  VALUE SPACES.
020300
020400*    ONLY DATE AND AMOUNT PRINT - THE ACCOUNT ID IS ALREADY IN
020500*    THE HEADING LINE ABOVE SINCE THIS LISTING IS FOR ONE ACCOUNT
020600*    ONLY, UNLIKE TL-DETAIL BELOW WHICH COVERS EVERY ACCOUNT ON
020700*    THE LOG AND SO MUST CARRY THE ID ON EVERY LINE.
020800 01  AL-DETAIL.
020900     05  FILLER            PIC X(2)   VALUE '| '.
021000     05  AL-DATE-DL        PIC 9(8).
021100     05  FILLER            PIC X(2)   VALUE '| '.
021200     05  AL-AMOUNT-DL      PIC ZZZZ9.99-.
021300     05  FILLER            PIC X(1)   VALUE '|'.
021400     05  FILLER            PIC X(55)  VALUE SPACES.
021500
021600*    PRINTED ONLY WHEN WS-ANY-MATCH-SW COMES BACK 'NO ' AFTER THE
021700*    SORT DRAINS - SEE 0914-047 ABOVE FOR WHY THIS MESSAGE EXISTS
021800*    AT ALL RATHER THAN JUST LETTING THE REPORT COME BACK BLANK.
021900 01  AL-NONE-FOUND                PIC X(45) VALUE
022000     'No transactions found for this account.'.
022100
022200*    ALL-TRANSACTIONS LISTING'S HEADING AND DETAIL - WIDER THAN
022300*    THE BY-ACCOUNT LISTING'S SINCE THE ACCOUNT ID MUST APPEAR ON
022400*    EVERY LINE HERE RATHER THAN ONCE IN A HEADING.
022500 01  TL-BORDER-LINE               PIC X(48) VALUE
022600     '+------------+---------+----------------------+'.
022700
022800 01  TL-HEADER-1.
022900     05  FILLER            PIC X(1)   VALUE SPACES.
023000     05  FILLER            PIC X(13)  VALUE '| Account ID '.
023100     05  FILLER            PIC X(10)  VALUE '| Amount  '.
023200     05  FILLER            PIC X(24)
023300                            VALUE '| Date                 |'.
023400     05  FILLER            PIC X(32)  VALUE SPACES.
023500
023600 01  TL-DETAIL.
023700     05  FILLER            PIC X(2)   VALUE '| '.
023800     05  TL-ACCT-ID-DL     PIC X(10).
023900     05  FILLER            PIC X(2)   VALUE '| '.
024000     05  TL-AMOUNT-DL      PIC ZZZZ9.99-.
024100     05  FILLER            PIC X(2)   VALUE '| '.
024200     05  TL-DATE-DL        PIC 9(8).
024300     05  FILLER            PIC X(14)  VALUE SPACES.
024400     05  FILLER            PIC X(1)   VALUE '|'.
024500     05  FILLER            PIC X(22)  VALUE SPACES.
024600
024700 PROCEDURE DIVISION.
024800
024900*    UPSI-0 PICKS ONE OF TWO ENTIRELY SEPARATE REPORT PATHS - SEE
025000*    THE PROGRAM BANNER FOR THE SWITCH MEANING.  THE BY-ACCOUNT
025100*    PATH NEEDS A PARM CARD FOR THE TARGET ACCOUNT ID; THE
025200*    ALL-TRANSACTIONS PATH TAKES NONE AND NEVER OPENS PARMCARD.
025300*    THE TWO PATHS DO NOT SHARE A HEADING ROUTINE BECAUSE THEIR
025400*    HEADINGS ARE DIFFERENT WIDTHS AND PRINT AT DIFFERENT TIMES -
025500*    950 PRINTS UP FRONT UNCONDITIONALLY, WHILE 226 PRINTS ONLY
025600*    ONCE A MATCHING ROW IS ACTUALLY IN HAND.
025700 000-MAINLINE SECTION.
025800
025900     OPEN INPUT  TRANSACTION-FILE
026000          OUTPUT TXN-RPT.
026100     IF BY-ACCOUNT-RUN
026200         PERFORM 100-GET-PARM-CARD THRU 100-EXIT
026300         PERFORM 200-BY-ACCOUNT-RTN THRU 200-EXIT
026400     ELSE
026500         PERFORM 300-ALL-TRANSACTIONS-RTN THRU 300-EXIT.
026600     CLOSE TRANSACTION-FILE
026700           TXN-RPT.
026800     MOVE ZERO TO RETURN-CODE.
026900     GOBACK.
027000
027100*    ONE-CARD READ - IF THE PARM DECK IS EMPTY, THE TARGET ID IS
027200*    LEFT AS SPACES, WHICH WILL SIMPLY MATCH NOTHING ON THE LOG
027300*    AND FALL THROUGH TO THE "NO TRANSACTIONS FOUND" MESSAGE AT
027400*    200 RATHER THAN ABENDING.
027500 100-GET-PARM-CARD.
027600
027700     OPEN INPUT PARM-CARD-FILE.
027800     READ PARM-CARD-FILE
027900         AT END MOVE SPACES TO WS-TARGET-ACCT-ID
028000         GO TO 105-CLOSE-PARM-CARD
028100     END-READ.
028200     MOVE PARM-TARGET-ACCT-ID TO WS-TARGET-ACCT-ID.
028300
028400*    PARM-CARD-FILE IS CLOSED IMMEDIATELY, WIN OR LOSE - NOTHING
028500*    PAST THIS POINT EVER REOPENS IT, SINCE WS-TARGET-ACCT-ID NOW
028600*    HOLDS EVERYTHING THE REST OF THE RUN NEEDS FROM THE CARD.
028700 105-CLOSE-PARM-CARD.
028800     CLOSE PARM-CARD-FILE.
028900
029000 100-EXIT.
029100     EXIT.
029200
029300 200-BY-ACCOUNT-RTN.
029400
029500*    SORT PULLS ONLY THE TARGET ACCOUNT'S ROWS OUT OF THE LOG AND
029600*    ORDERS THEM DESCENDING BY TXN-DATE-NUM SO THE NEWEST ENTRY
029700*    PRINTS FIRST, PER TELLER SUPV REQUEST.
029800     SORT SW-TXN-SORT-FILE
029900         ON DESCENDING KEY SORT-DATE-KEY
030000         INPUT PROCEDURE 210-RELEASE-MATCHING-TXNS
030100         OUTPUT PROCEDURE 220-RETURN-ACCOUNT-HISTORY.
030200*        WS-ANY-MATCH-SW IS SET (OR NOT) DOWN IN 212, DURING THE
030300*        SORT'S INPUT PROCEDURE - BY THE TIME CONTROL RETURNS
030400*        HERE THE SORT HAS FULLY DRAINED, SO IT IS SAFE TO TEST.
030500     IF ANY-TRANSACTIONS-MATCHED
030600         CONTINUE
030700     ELSE
030800*            NO ROWS AT ALL FOR THIS ACCOUNT - 226 NEVER RAN, SO
030900*            THE HEADING NEVER PRINTED.  PRINT IT HERE INSTEAD,
031000*            FOLLOWED BY THE "NO TRANSACTIONS" MESSAGE, SO THE
031100*            REPORT NEVER COMES BACK COMPLETELY BLANK.
031200         WRITE TXN-RPT-LINE FROM AL-HEADING
031300             AFTER ADVANCING NEXT-PAGE
031400         MOVE WS-TARGET-ACCT-ID TO AL-ACCT-ID-HDR
031500         WRITE TXN-RPT-LINE FROM AL-NONE-FOUND
031600             AFTER ADVANCING 1.
031700
031800 200-EXIT.
031900     EXIT.
032000
032100*    INPUT PROCEDURE FOR THE BY-ACCOUNT SORT - RELEASES ONLY THE
032200*    ROWS BELONGING TO WS-TARGET-ACCT-ID; EVERY OTHER ACCOUNT'S
032300*    ROWS ARE READ AND DISCARDED WITHOUT EVER TOUCHING THE SORT.
032400 210-RELEASE-MATCHING-TXNS.
032500
032600     PERFORM 800-READ-TRANSACTION THRU 800-EXIT.
032700     PERFORM 212-RELEASE-BODY THRU 212-EXIT
032800         UNTIL EOF-TRANSACTIONS.
032900
033000*    THE COMPARE BELOW IS AGAINST THE WHOLE 10-BYTE ACCOUNT ID,
033100*    NOT A PARTIAL MATCH - A PARM CARD WITH A SHORT OR PADDED
033200*    ACCOUNT ID SIMPLY MATCHES NOTHING RATHER THAN PICKING UP
033300*    UNRELATED ACCOUNTS THAT HAPPEN TO SHARE A PREFIX.
033400 212-RELEASE-BODY.
033500
033600     IF TXN-ACCOUNT-ID = WS-TARGET-ACCT-ID
033700         MOVE TXN-DATE-NUM TO SORT-DATE-KEY
033800         MOVE TRANSACTION-REC TO SORT-TXN-BODY
033900         RELEASE SW-TXN-SORT-WORK
034000         MOVE 'YES' TO WS-ANY-MATCH-SW
034100     END-IF.
034200     PERFORM 800-READ-TRANSACTION THRU 800-EXIT.
034300
034400 212-EXIT.
034500     EXIT.
034600
034700*    OUTPUT PROCEDURE FOR THE BY-ACCOUNT SORT - DRAINS EVERY
034800*    MATCHING ROW, NEWEST FIRST.  IF THE SORT CAME BACK EMPTY,
034900*    225's FIRST RETURN TRIPS EOF-SORTED-TRANS IMMEDIATELY AND
035000*    226 NEVER RUNS, SO NO HEADING PRINTS - THAT CASE IS HANDLED
035100*    BACK AT 200 INSTEAD, USING WS-ANY-MATCH-SW.
035200 220-RETURN-ACCOUNT-HISTORY.
035300
035400     MOVE 'NO ' TO WS-EOF-SRT-SW.
035500     PERFORM 225-RETURN-ONE-RECORD THRU 225-EXIT.
035600     PERFORM 226-HEADING-AND-BODY THRU 226-EXIT
035700         UNTIL EOF-SORTED-TRANS.
035800
035900 220-EXIT.
036000     EXIT.
036100
036200*    ONE RETURN, ONE TRIP THROUGH HERE - SPLIT OUT OF 220 SOLELY
036300*    SO THE PRIMING RETURN AND THE LOOP'S RETURN CAN SHARE THE
036400*    SAME AT-END LOGIC, SAME PATTERN AS THE 800/155/216-STYLE
036500*    READ PARAGRAPHS ELSEWHERE IN THIS SUITE.
036600 225-RETURN-ONE-RECORD.
036700
036800     RETURN SW-TXN-SORT-FILE INTO TRANSACTION-REC
036900         AT END MOVE 'YES' TO WS-EOF-SRT-SW
037000         GO TO 225-EXIT.
037100
037200 225-EXIT.
037300     EXIT.
037400
037500*    THE HEADING PRINTS EXACTLY ONCE, GATED ON WS-LINE-CTR STILL
037600*    BEING ZERO - THIS ONLY WORKS BECAUSE 220 GUARANTEES AT LEAST
037700*    ONE MATCHING RECORD BEFORE THIS PARAGRAPH IS EVER ENTERED.
037800 226-HEADING-AND-BODY.
037900
038000     IF WS-LINE-CTR = ZERO
038100         WRITE TXN-RPT-LINE FROM AL-HEADING
038200             AFTER ADVANCING NEXT-PAGE
038300         MOVE WS-TARGET-ACCT-ID TO AL-ACCT-ID-HDR
038400         WRITE TXN-RPT-LINE FROM AL-BORDER-LINE
038500             AFTER ADVANCING 1
038600         WRITE TXN-RPT-LINE FROM AL-HEADER-1
038700             AFTER ADVANCING 1
038800         WRITE TXN-RPT-LINE FROM AL-BORDER-LINE
038900             AFTER ADVANCING 1
039000     END-IF.
039100     ADD 1 TO WS-LINE-CTR.
039200     MOVE TXN-DATE-NUM   TO AL-DATE-DL.
039300     MOVE TXN-AMOUNT     TO AL-AMOUNT-DL.
039400     WRITE TXN-RPT-LINE FROM AL-DETAIL
039500         AFTER ADVANCING 1.
039600     PERFORM 225-RETURN-ONE-RECORD THRU 225-EXIT.
039700
039800 226-EXIT.
039900     EXIT.
040000
040100*    THE UPSI-0 ON PATH - NO SORT AT ALL, EVERY ROW PRINTS IN
040200*    WHATEVER ORDER BANKUPD/BANKINT WROTE IT TO THE LOG.  THE
040300*    HEADING PRINTS UNCONDITIONALLY UP FRONT (950), UNLIKE THE
040400*    BY-ACCOUNT PATH, SINCE AN EMPTY LOG STILL PRODUCES A
040500*    MEANINGFUL "HERE IS THE EMPTY LISTING" REPORT ON THIS PATH.
040600 300-ALL-TRANSACTIONS-RTN.
040700
040800     PERFORM 950-WRITE-ALL-TXN-HDR THRU 950-EXIT.
040900     PERFORM 800-READ-TRANSACTION THRU 800-EXIT.
041000     PERFORM 310-ALL-TXN-BODY THRU 310-EXIT
041100         UNTIL EOF-TRANSACTIONS.
041200     WRITE TXN-RPT-LINE FROM TL-BORDER-LINE
041300         AFTER ADVANCING 1.
041400
041500 300-EXIT.
041600     EXIT.
041700
041800*    ONE DETAIL LINE PER TRANSACTION-LOG RECORD, IN LOG ORDER -
041900*    NO SORT, NO ACCOUNT FILTER, NO GROUPING BY ACCOUNT.
042000 310-ALL-TXN-BODY.
042100
042200     ADD 1 TO WS-LINE-CTR.
042300     MOVE SPACES         TO TL-DETAIL.
042400     MOVE TXN-ACCOUNT-ID  TO TL-ACCT-ID-DL.
042500     MOVE TXN-AMOUNT      TO TL-AMOUNT-DL.
042600     MOVE TXN-DATE-NUM    TO TL-DATE-DL.
042700     WRITE TXN-RPT-LINE FROM TL-DETAIL
042800         AFTER ADVANCING 1.
042900     PERFORM 800-READ-TRANSACTION THRU 800-EXIT.
043000
043100 310-EXIT.
043200     EXIT.
043300
043400*    COMMON TRANSACTION-LOG READ - SHARED BY BOTH REPORT PATHS,
043500*    EITHER DIRECTLY (300/310) OR THROUGH THE SORT'S INPUT
043600*    PROCEDURE (210/212).
043700 800-READ-TRANSACTION.
043800
043900     READ TRANSACTION-FILE
044000         AT END MOVE 'YES' TO WS-EOF-TXN-SW
044100         GO TO 800-EXIT
044200     END-READ.
044300
044400 800-EXIT.
044500     EXIT.
044600
044700*    ALL-TRANSACTIONS HEADING - PRINTS ONCE, UNCONDITIONALLY, AT
044800*    THE TOP OF 300 BEFORE THE FIRST READ; UNLIKE 226 IT DOES NOT
044900*    WAIT ON A MATCHING RECORD BECAUSE THIS PATH HAS NO FILTER TO
045000*    MATCH AGAINST.
045100 950-WRITE-ALL-TXN-HDR.
045200
045300     WRITE TXN-RPT-LINE FROM TL-BORDER-LINE
045400         AFTER ADVANCING NEXT-PAGE.
045500     WRITE TXN-RPT-LINE FROM TL-HEADER-1
045600         AFTER ADVANCING 1.
045700     WRITE TXN-RPT-LINE FROM TL-BORDER-LINE
045800         AFTER ADVANCING 1.
045900
046000 950-EXIT.
046100     EXIT.
